000010******************************************************************
000020* THIS PROGRAM IS THE SUBPROGRAM TO PRICE ONE INVOICE LINE --
000030* IT RETURNS THE LINE AMOUNT AND THE 15 PERCENT VAT ON THAT LINE,
000040* ROUNDED TO THE NEAREST CENT.  CALLED ONCE PER VALIDATED
000050* TRANSACTION BY INVOICE-POST.
000060*
000070* CHANGE LOG
000080*    03/12/85 RJH  ORIGINAL VERSION.
000090*    03/19/85 RJH  SPLIT OFF FROM INVOICE-POST SO A RATE CHANGE
000100*                  TOUCHES ONE PROGRAM, NOT THE WHOLE POSTING RUN.
000110*    01/08/91 RJH  CONFIRMED TAX RATE AGAINST REVISED VAT TABLE.
000120*    09/14/92 DKO  ADDED LK-LINE-AMT-PARTS AND LK-TAX-AMT-PARTS
000130*                  REDEFINES FOR THE OLD CENTS-BREAKOUT PRINT
000140*                  ROUTINE -- ROUTINE IS GONE BUT DATA STAYS.
000150*    11/09/98 SMP  Y2K -- NO DATE FIELDS IN THIS SUBPROGRAM.
000160*    04/02/03 TLV  REVIEWED FOR STORE #12 CONVERSION.  NO CHANGE.
000170******************************************************************
000180 IDENTIFICATION              DIVISION.
000190*-----------------------------------------------------------------
000200 PROGRAM-ID.                 TAX-CALC.
000210 AUTHOR.                     R. J. HARMON.
000220 INSTALLATION.               BLUE RIDGE POOL & SPA SUPPLY CO.
000230 DATE-WRITTEN.               MARCH 12, 1985.
000240 DATE-COMPILED.
000250 SECURITY.                   UNCLASSIFIED -- INTERNAL USE ONLY.
000260*-----------------------------------------------------------------
000270* NARRATIVE
000280*    LINE-AMT = QTY TIMES UNIT PRICE, EXACT (NO ROUNDING NEEDED).
000290*    TAX-AMT  = LINE-AMT TIMES THE VAT RATE, ROUNDED HALF-UP.
000300*-----------------------------------------------------------------
000310****************************************************************
000320 ENVIRONMENT                 DIVISION.
000330*-----------------------------------------------------------------
000340 CONFIGURATION               SECTION.
000350 SOURCE-COMPUTER.            WHATEVER-PC.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM.
000380****************************************************************
000390 DATA                        DIVISION.
000400*-----------------------------------------------------------------
000410 WORKING-STORAGE             SECTION.
000420*-----------------------------------------------------------------
000430 01  WS-VAT-CONSTANTS.
000440     05  WS-VAT-RATE              PIC V999 VALUE .150.
000450     05  FILLER                  PIC X(01).
000460*-----------------------------------------------------------------
000470 LINKAGE                     SECTION.
000480*-----------------------------------------------------------------
000490 01  LK-PRICING-PARMS.
000500     05  LK-QTY                  PIC 9(05).
000510     05  LK-QTY-PARTS REDEFINES LK-QTY.
000520         10  LK-QTY-THOUS        PIC 9(02).
000530         10  LK-QTY-UNITS        PIC 9(03).
000540     05  LK-UNIT-PRICE           PIC 9(05)V99.
000550     05  LK-UNIT-PRICE-PARTS REDEFINES LK-UNIT-PRICE.
000560         10  LK-UNIT-PRICE-WHOLE PIC 9(05).
000570         10  LK-UNIT-PRICE-CENTS PIC 99.
000580     05  LK-LINE-AMT             PIC 9(07)V99.
000590     05  LK-LINE-AMT-PARTS REDEFINES LK-LINE-AMT.                 DKO9214 
000600         10  LK-LINE-AMT-WHOLE   PIC 9(07).
000610         10  LK-LINE-AMT-CENTS   PIC 99.
000620     05  LK-TAX-AMT              PIC 9(07)V99.
000630     05  LK-TAX-AMT-PARTS REDEFINES LK-TAX-AMT.                   DKO9214 
000640         10  LK-TAX-AMT-WHOLE    PIC 9(07).
000650         10  LK-TAX-AMT-CENTS    PIC 99.
000660     05  FILLER                  PIC X(01).
000670****************************************************************
000680 PROCEDURE                   DIVISION USING LK-PRICING-PARMS.
000690*-----------------------------------------------------------------
000700* MAIN PROCEDURE
000710*-----------------------------------------------------------------
000720 100-PRICE-INVOICE-LINE.
000730     COMPUTE LK-LINE-AMT = LK-QTY * LK-UNIT-PRICE.
000740     COMPUTE LK-TAX-AMT ROUNDED = LK-LINE-AMT * WS-VAT-RATE.
000750
000760     EXIT    PROGRAM.
