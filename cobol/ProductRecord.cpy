000010******************************************************************
000020* PRODUCT MASTER RECORD LAYOUT
000030*    ONE RECORD PER STOCKED ITEM.  KEY IS PROD-ID, MASTER FILE
000040*    IS MAINTAINED IN ASCENDING PROD-ID SEQUENCE.
000050* CHANGE LOG
000060*    03/12/85 RJH  ORIGINAL LAYOUT FOR INVOICE-POST CONVERSION.
000070*    06/03/86 RJH  ADDED PROD-REORDER-LVL FOR REORDER REPORTING.
000080*    09/14/92 DKO  ADDED PROD-QTY-UNSIGNED REDEFINES -- A SIGNED
000090*                  ON-HAND ONCE PRINTED AS GARBAGE ON A BAD TAPE.
000100*    11/09/98 SMP  Y2K -- CONFIRMED NO 2-DIGIT YEAR FIELDS HERE.
000110******************************************************************
000120 01  PRODUCT-RECORD.
000130     05  PROD-ID                     PIC 9(05).
000140     05  PROD-NAME                   PIC X(30).
000150     05  PROD-UNIT-PRICE             PIC 9(05)V99.
000160     05  PROD-UNIT-COST              PIC 9(05)V99.
000170     05  PROD-QTY-ONHAND             PIC S9(07).
000180     05  PROD-QTY-UNSIGNED REDEFINES PROD-QTY-ONHAND              DKO9214 
000190                                     PIC 9(07).
000200     05  PROD-REORDER-LVL            PIC 9(05).
000210     05  FILLER                      PIC X(18).
