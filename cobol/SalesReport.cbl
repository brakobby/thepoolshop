000010******************************************************************
000020* THIS PROGRAM IS TO PRINT THE DAILY SALES REPORT FROM THE
000030* POSTED-INVOICE FILE WRITTEN BY INVOICE-POST.  POSTED LINES ARE
000040* ALREADY IN CUSTOMER/INVOICE ORDER, SO THE REPORT BREAKS ON
000050* CUST-ID AS IT READS, WITH A NESTED BREAK ON INV-ID FOR THE
000060* INVOICE SUBTOTAL.
000070*
000080* USED FILES
000090*    - CUSTOMER MASTER (IN)       : CUSTIN  (LOOKUP TABLE ONLY)
000100*    - POSTED INVOICE LINES (IN)  : PSTIN
000110*    - DAILY SALES REPORT (OUT)   : SALESRPT
000120*
000130* CHANGE LOG
000140*    04/22/85 RJH  ORIGINAL VERSION.
000150*    06/03/86 RJH  ADDED THE CUSTOMER NAME LOOKUP AGAINST THE
000160*                  CUSTOMER MASTER -- PRIOR VERSION PRINTED
000170*                  CUST-ID ALONE.
000180*    01/08/91 RJH  "*UNKNOWN*" SUBSTITUTED WHEN A CUST-ID ON A
000190*                  POSTED LINE IS NOT ON THE CUSTOMER MASTER --
000200*                  DO NOT ABEND THE REPORT FOR A BAD ACCOUNT.
000210*    11/09/98 SMP  Y2K -- RUN-DATE BANNER NOW CARRIES A FULL
000220*                  4-DIGIT YEAR.
000230*    04/02/03 TLV  REVIEWED FOR STORE #12 CONVERSION.  NO CHANGE.
000240*    05/11/05 DKO  ADDED THE INVOICE-LEVEL SUBTOTAL, NESTED INSIDE
000250*                  THE CUSTOMER BREAK -- AUDIT WANTED AN INVOICE
000260*                  LINE TO TIE AGAINST INVOICE-POST'S NEW TOTALS.
000270*    02/14/06 DKO  REVIEWED FOR HOUSE STANDARDS AFTER THE
000280*                  INVOICE-POST CLEANUP -- NO CHANGE TO THIS
000290*                  PROGRAM'S BREAK LOGIC OR PRINT LAYOUTS.
000300*    03/07/06 SMP  WIDENED THE INVOICE, CUSTOMER, AND GRAND TAX
000310*                  ACCUMULATORS (AND THE LINE ACCUMULATORS BELOW
000320*                  THE GRAND LEVEL) TO 9(09)V99 TO MATCH THE GRAND
000330*                  LINE TOTAL'S WIDTH AND INVOICE-POST'S OWN
000340*                  ACCUMULATORS.  WIDENED THE INVOICE AND CUSTOMER
000350*                  SUBTOTAL PRINT FIELDS TO MATCH.  NO CHANGE TO
000360*                  THE BREAK LOGIC ITSELF.
000370******************************************************************
000380 IDENTIFICATION              DIVISION.
000390*-----------------------------------------------------------------
000400 PROGRAM-ID.                 SALES-REPORT.
000410 AUTHOR.                     R. J. HARMON.
000420 INSTALLATION.               BLUE RIDGE POOL & SPA SUPPLY CO.
000430 DATE-WRITTEN.               APRIL 22, 1985.
000440 DATE-COMPILED.
000450 SECURITY.                   UNCLASSIFIED -- INTERNAL USE ONLY.
000460****************************************************************
000470 ENVIRONMENT                 DIVISION.
000480*-----------------------------------------------------------------
000490 CONFIGURATION               SECTION.
000500 SOURCE-COMPUTER.            WHATEVER-PC.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530*-----------------------------------------------------------------
000540 INPUT-OUTPUT                SECTION.
000550 FILE-CONTROL.
000560*    LOOKUP TABLE ONLY -- LOADED ONCE AT STARTUP, NEVER READ
000570*    AGAIN AFTER THE TABLE IS RESIDENT.
000580     SELECT  CUSTIN-FILE
000590             ASSIGN TO CUSTIN
000600             ORGANIZATION IS LINE SEQUENTIAL.
000610
000620*    THE DRIVING FILE -- ALREADY IN CUST-ID/INV-ID ORDER AS
000630*    WRITTEN BY INVOICE-POST, SO THIS PROGRAM NEVER SORTS IT.
000640     SELECT  PSTIN-FILE
000650             ASSIGN TO PSTIN
000660             ORGANIZATION IS LINE SEQUENTIAL.
000670
000680*    THE PRINTED REPORT ITSELF.
000690     SELECT  SALESRPT-FILE
000700             ASSIGN TO SALESRPT
000710             ORGANIZATION IS LINE SEQUENTIAL.
000720
000730******************************************************************
000740 DATA                        DIVISION.
000750*-----------------------------------------------------------------
000760 FILE                        SECTION.
000770 FD  CUSTIN-FILE
000780     RECORD CONTAINS 60 CHARACTERS
000790     DATA RECORD IS CUSTOMER-RECORD.
000800     COPY "CustomerRecord.cpy".
000810
000820 FD  PSTIN-FILE
000830     RECORD CONTAINS 71 CHARACTERS
000840     DATA RECORD IS POSTED-INVOICE-RECORD.
000850     COPY "PostedInvRecord.cpy".
000860
000870 FD  SALESRPT-FILE
000880     RECORD CONTAINS 132 CHARACTERS
000890     DATA RECORD IS SALES-PRINT-LINE.
000900 01  SALES-PRINT-LINE            PIC X(132).
000910
000920*-----------------------------------------------------------------
000930 WORKING-STORAGE             SECTION.
000940*-----------------------------------------------------------------
000950*-----------------------------------------------------------------
000960* THIS RECORD IS FOR PRINTING THE TITLE OF THE REPORT -- WRITTEN
000970* ONCE, AT THE TOP OF THE FIRST PAGE ONLY, FROM 300-PRINT-REPORT-
000980* TITLE.  DAY-NAME AND THE RUN DATE COME FROM THE RUN-DATE BANNER
000990* FIELDS BUILT IN 200-INITIATE-SALES-REPORT.
001000 01  SALES-TITLE.
001010     05  FILLER              PIC X(09) VALUE SPACES.
001020     05  FILLER              PIC X(20)
001030                             VALUE "DAILY SALES REPORT (".
001040     05  DAY-NAME            PIC X(10).
001050     05  FILLER              PIC X(01) VALUE SPACES.
001060     05  RPT-DATE-OUT.
001070         10  RPT-CCYY        PIC 9(04).
001080         10  FILLER          PIC X(01) VALUE "/".
001090         10  RPT-MM          PIC 9(02).
001100         10  FILLER          PIC X(01) VALUE "/".
001110         10  RPT-DD          PIC 9(02).
001120     05  FILLER              PIC X(01) VALUE ")".
001130     05  FILLER              PIC X(81) VALUE SPACES.
001140
001150*-----------------------------------------------------------------
001160* THIS RECORD IS FOR PRINTING THE CUSTOMER BREAK HEADER -- WRITTEN
001170* EACH TIME 400-CUSTOMER-BREAK FIRES, RIGHT BEFORE THE COLUMN
001180* HEADINGS BELOW.  HDR-CUST-NAME IS FILLED IN BY
001190* 400-FIND-CUSTOMER-NAME.
001200 01  CUST-HEADER.
001210     05  FILLER              PIC X(02) VALUE SPACES.
001220     05  FILLER              PIC X(12) VALUE "CUSTOMER:".
001230     05  HDR-CUST-ID         PIC 9(05).
001240     05  FILLER              PIC X(02) VALUE SPACES.
001250     05  HDR-CUST-NAME       PIC X(30).
001260     05  FILLER              PIC X(81) VALUE SPACES.
001270
001280*-----------------------------------------------------------------
001290* THIS RECORD IS FOR PRINTING THE COLUMN HEADINGS -- GOES OUT
001300* RIGHT AFTER THE CUSTOMER BREAK HEADER ABOVE, SO IT REPEATS AT
001310* THE TOP OF EVERY CUSTOMER'S SECTION, NOT JUST ONCE PER PAGE.
001320 01  SALES-HEADER.
001330     05  FILLER              PIC X(04) VALUE SPACES.
001340     05  FILLER              PIC X(08) VALUE "INV ID".
001350     05  FILLER              PIC X(02) VALUE SPACES.
001360     05  FILLER              PIC X(10) VALUE "INV DATE".
001370     05  FILLER              PIC X(02) VALUE SPACES.
001380     05  FILLER              PIC X(08) VALUE "PROD ID".
001390     05  FILLER              PIC X(02) VALUE SPACES.
001400     05  FILLER              PIC X(07) VALUE "QTY".
001410     05  FILLER              PIC X(02) VALUE SPACES.
001420     05  FILLER              PIC X(10) VALUE "UNIT PRC".
001430     05  FILLER              PIC X(02) VALUE SPACES.
001440     05  FILLER              PIC X(10) VALUE "LINE AMT".
001450     05  FILLER              PIC X(02) VALUE SPACES.
001460     05  FILLER              PIC X(08) VALUE "TAX".
001470     05  FILLER              PIC X(02) VALUE SPACES.
001480     05  FILLER              PIC X(10) VALUE "STATUS".
001490     05  FILLER              PIC X(43) VALUE SPACES.
001500
001510*-----------------------------------------------------------------
001520* THIS RECORD IS FOR PRINTING ONE INVOICE DETAIL LINE -- ONE PER
001530* POSTED LINE READ FROM PSTIN.  DET-STATUS CARRIES THE POSTED/
001540* REJECTED FLAG STRAIGHT THROUGH FROM INVOICE-POST, UNCHANGED.
001550 01  SALES-DETAIL.
001560     05  FILLER              PIC X(04) VALUE SPACES.
001570     05  DET-INV-ID          PIC 9(07).
001580     05  FILLER              PIC X(03) VALUE SPACES.
001590     05  DET-DATE.
001600         10  DET-DATE-MM     PIC 9(02).
001610         10  FILLER          PIC X(01) VALUE "/".
001620         10  DET-DATE-DD     PIC 9(02).
001630         10  FILLER          PIC X(01) VALUE "/".
001640         10  DET-DATE-CCYY   PIC 9(04).
001650     05  FILLER              PIC X(02) VALUE SPACES.
001660     05  DET-PROD-ID         PIC 9(05).
001670     05  FILLER              PIC X(05) VALUE SPACES.
001680     05  DET-QTY             PIC ZZZZ9.
001690     05  FILLER              PIC X(04) VALUE SPACES.
001700     05  DET-UNIT-PRICE      PIC ZZ,ZZ9.99.
001710     05  FILLER              PIC X(02) VALUE SPACES.
001720     05  DET-LINE-AMT        PIC ZZZ,ZZ9.99.
001730     05  FILLER              PIC X(02) VALUE SPACES.
001740     05  DET-TAX-AMT         PIC ZZ,ZZ9.99.
001750     05  FILLER              PIC X(02) VALUE SPACES.
001760     05  DET-STATUS          PIC X(08).
001770     05  FILLER              PIC X(45) VALUE SPACES.
001780
001790*-----------------------------------------------------------------
001800* THIS RECORD IS FOR PRINTING THE INVOICE SUBTOTAL LINE.  WRITTEN
001810* BY 400-PRINT-INVOICE-SUBTOTAL, ONE TIME PER INVOICE, NEVER ONE
001820* TIME PER DETAIL LINE.
001830 01  INVOICE-TOTAL.
001840     05  FILLER              PIC X(04) VALUE SPACES.
001850     05  FILLER              PIC X(18) VALUE "INVOICE SUBTOTAL:".
001860     05  FILLER              PIC X(07) VALUE "AMT".
001870*        WIDENED TO MATCH THE 03/07/06 ACCUMULATOR WIDENING BELOW
001880*        -- SEE THE WS-INV-LINE-TOTAL/WS-INV-TAX-TOTAL NOTE.
001890     05  INV-SUB-LINE-AMT    PIC ZZZ,ZZZ,ZZ9.99.
001900     05  FILLER              PIC X(03) VALUE SPACES.
001910     05  FILLER              PIC X(07) VALUE "TAX".
001920     05  INV-SUB-TAX-AMT     PIC ZZZ,ZZZ,ZZ9.99.
001930     05  FILLER              PIC X(65) VALUE SPACES.
001940
001950*-----------------------------------------------------------------
001960* THIS RECORD IS FOR PRINTING THE CUSTOMER SUBTOTAL LINE.  ONE
001970* LEVEL UP FROM THE INVOICE SUBTOTAL ABOVE -- WRITTEN BY
001980* 400-PRINT-CUSTOMER-SUBTOTAL AT THE NEXT CUSTOMER BREAK OR AT
001990* END OF FILE.
002000 01  CUST-TOTAL.
002010     05  FILLER              PIC X(02) VALUE SPACES.
002020     05  FILLER              PIC X(20) VALUE "CUSTOMER SUBTOTAL:".
002030     05  FILLER              PIC X(07) VALUE "AMT".
002040*        WIDENED TO MATCH THE 03/07/06 ACCUMULATOR WIDENING BELOW
002050*        -- SEE THE WS-CUST-LINE-TOTAL/WS-CUST-TAX-TOTAL NOTE.
002060     05  SUB-LINE-AMT        PIC ZZZ,ZZZ,ZZ9.99.
002070     05  FILLER              PIC X(03) VALUE SPACES.
002080     05  FILLER              PIC X(07) VALUE "TAX".
002090     05  SUB-TAX-AMT         PIC ZZZ,ZZZ,ZZ9.99.
002100     05  FILLER              PIC X(65) VALUE SPACES.
002110
002120*-----------------------------------------------------------------
002130* THIS RECORD IS FOR PRINTING THE GRAND TOTAL LINE -- THE LAST
002140* LINE ON THE REPORT, WRITTEN ONCE FROM 200-TERMINATE-SALES-
002150* REPORT.  NOTE THE WIDER EDITED FIELD ON THE LINE AMOUNT, SINCE
002160* THIS TOTAL CAN RUN WELL PAST WHAT ANY ONE INVOICE WOULD CARRY.
002170 01  GRAND-TOTAL.
002180     05  FILLER              PIC X(02) VALUE SPACES.
002190     05  FILLER              PIC X(20)
002200                             VALUE "REPORT GRAND TOTAL:".
002210     05  FILLER              PIC X(07) VALUE "AMT".
002220     05  GRD-LINE-AMT        PIC ZZZ,ZZZ,ZZ9.99.
002230     05  FILLER              PIC X(03) VALUE SPACES.
002240     05  FILLER              PIC X(07) VALUE "TAX".
002250*        WIDENED THE SAME WAY AS GRD-LINE-AMT ABOVE, NOW THAT
002260*        WS-GRD-TAX-TOTAL CARRIES THE SAME 9(09)V99 WIDTH -- SEE
002270*        THE 03/07/06 ACCUMULATOR NOTE BELOW.
002280     05  GRD-TAX-AMT         PIC ZZZ,ZZZ,ZZ9.99.
002290     05  FILLER              PIC X(65) VALUE SPACES.
002300
002310*-----------------------------------------------------------------
002320* THIS RECORD IS FOR PRINTING THE END-OF-JOB COUNT LINE -- POSTED
002330* COUNT AND REJECTED COUNT CARRIED OVER FROM INVOICE-POST'S RUN,
002340* PASSED IN ON PSTIN.  NO DOLLAR FIELDS ON THIS LINE ON PURPOSE.
002350 01  COUNT-FOOTER.
002360     05  FILLER              PIC X(02) VALUE SPACES.
002370     05  FILLER              PIC X(09) VALUE "POSTED:".
002380     05  FTR-POSTED-CNT      PIC ZZZ,ZZ9.
002390     05  FILLER              PIC X(03) VALUE SPACES.
002400     05  FILLER              PIC X(10) VALUE "REJECTED:".
002410     05  FTR-REJECT-CNT      PIC ZZZ,ZZ9.
002420     05  FILLER              PIC X(94) VALUE SPACES.
002430
002440*    TWO FILE-LEVEL EOF FLAGS PLUS TWO ONE-OFF SWITCHES USED ONLY
002450*    INSIDE THE CUSTOMER-NAME LOOKUP AND THE FIRST-LINE TEST --
002460*    ALL FOUR STAY TOGETHER HERE SINCE NONE OF THEM IS REFERENCED
002470*    OUTSIDE THIS PROGRAM.
002480 01  SWITCHES-AND-COUNTERS.
002490     05  CUSTIN-EOF-SW           PIC X(01) VALUE "N".
002500         88  CUSTIN-EOF                    VALUE "Y".
002510     05  PSTIN-EOF-SW            PIC X(01) VALUE "N".
002520         88  PSTIN-EOF                     VALUE "Y".
002530     05  WS-CUST-FOUND-SW        PIC X(01) VALUE "N".
002540         88  WS-CUST-FOUND                VALUE "Y".
002550     05  WS-FIRST-LINE-SW        PIC X(01) VALUE "Y".
002560         88  WS-FIRST-LINE                VALUE "Y".
002570     05  FILLER                  PIC X(01).
002580
002590*-----------------------------------------------------------------
002600* COMP BECAUSE THESE ARE PURE COUNTERS -- NONE OF THE THREE IS
002610* EVER MOVED TO A PRINT LINE DIRECTLY WITHOUT GOING THROUGH AN
002620* EDITED FOOTER FIELD FIRST.  WS-CUST-COUNT ALSO DRIVES THE
002630* OCCURS DEPENDING ON CLAUSE FOR THE CUSTOMER TABLE BELOW, SO IT
002640* MUST BE SET BEFORE CUST-TABLE-ENTRY IS EVER REFERENCED.
002650 01  RECORD-COUNTS.
002660     05  WS-CUST-COUNT           PIC S9(5) COMP VALUE 0.
002670     05  WS-POSTED-CNT           PIC S9(7) COMP VALUE 0.
002680     05  WS-REJECTED-CNT         PIC S9(7) COMP VALUE 0.
002690     05  FILLER                  PIC X(01).
002700
002710*-----------------------------------------------------------------
002720* INVOICE, CUSTOMER, AND GRAND RUNNING TOTALS -- RESET AT THE
002730* BREAK THAT STARTS EACH LEVEL, NEVER AT THE LEVEL BELOW IT.  THE
002740* GRAND TOTALS ARE NEVER RESET AT ALL EXCEPT BY THE STARTUP
002750* INITIALIZE -- THEY ACCUMULATE FOR THE WHOLE RUN.
002760 01  ACCUMULATORS.
002770*    03/07/06 SMP -- WIDENED ALL FIVE OF THESE TO 9(09)V99, SAME AS
002780*    WS-GRD-LINE-TOTAL ALWAYS WAS, SO NONE OF THE RUNNING TOTALS
002790*    OVERFLOW BEFORE THE GRAND TOTAL DOES.  INVOICE-POST CARRIES
002800*    ITS OWN SIX ACCUMULATORS AT THIS SAME WIDTH.
002810     05  WS-INV-LINE-TOTAL       PIC 9(09)V99 VALUE ZEROS.
002820     05  WS-INV-TAX-TOTAL        PIC 9(09)V99 VALUE ZEROS.
002830     05  WS-CUST-LINE-TOTAL      PIC 9(09)V99 VALUE ZEROS.
002840     05  WS-CUST-TAX-TOTAL       PIC 9(09)V99 VALUE ZEROS.
002850     05  WS-GRD-LINE-TOTAL       PIC 9(09)V99 VALUE ZEROS.
002860     05  WS-GRD-TAX-TOTAL        PIC 9(09)V99 VALUE ZEROS.
002870     05  FILLER                  PIC X(01).
002880
002890*    THE LAST CUST-ID/INV-ID SEEN ON PSTIN -- COMPARED AGAINST THE
002900*    CURRENT LINE IN 200-PRINT-POSTED-LINE TO DECIDE WHICH BREAK,
002910*    IF ANY, FIRES NEXT.
002920 01  WS-SAVE-CUST-ID             PIC 9(05) VALUE ZEROS.
002930 01  WS-SAVE-INV-ID              PIC 9(07) VALUE ZEROS.
002940*    03/07/06 SMP -- BROKEN OUT THE SAME WAY INVOICE-POST'S OWN
002950*    PT-PROD-ID-PARTS IS -- LEFT OVER FROM THE OLD INVOICE-NUMBER-
002960*    RANGE EDIT THAT USED TO CHECK THE SAVED INVOICE ID AGAINST
002970*    THE ASSIGNED BLOCK OF IDS BEFORE A BREAK WAS ALLOWED TO FIRE.
002980*    EDIT IS GONE BUT THE LAYOUT STAYS.
002990 01  WS-SAVE-INV-ID-PARTS REDEFINES WS-SAVE-INV-ID.
003000     05  WS-SAVE-INV-ID-BLOCK    PIC 9(02).
003010     05  WS-SAVE-INV-ID-SEQ      PIC 9(05).
003020
003030*-----------------------------------------------------------------
003040* CUSTOMER LOOKUP TABLE, LOADED ONCE AT STARTUP BY
003050* 300-LOAD-CUSTOMER-TABLE.  KEY IS CUST-ID, ASCENDING, SAME AS
003060* THE MASTER FILE ITSELF, SO NO SORT IS NEEDED BEFORE THE TABLE
003070* LOAD -- SEARCH ALL DEPENDS ON THAT ORDERING.
003080 01  CUST-TABLE-AREA.
003090     05  CUST-TABLE-ENTRY    OCCURS 1 TO 3000 TIMES
003100                             DEPENDING ON WS-CUST-COUNT
003110                             ASCENDING KEY IS CT-CUST-ID
003120                             INDEXED BY CT-IDX.
003130         10  CT-CUST-ID      PIC 9(05).
003140         10  CT-NAME         PIC X(30).
003150         10  FILLER          PIC X(15).
003160     05  FILLER              PIC X(01).
003170
003180*-----------------------------------------------------------------
003190* RUN-DATE FIELDS -- SEE CHANGE LOG 11/09/98.  THE REDEFINES
003200* BREAKS THE ACCEPTED CCYYMMDD APART SO THE TITLE LINE CAN SLASH-
003210* PUNCTUATE IT; NOTHING ELSE IN THE PROGRAM USES THIS DATE.
003220 01  WS-RUN-DATE                 PIC 9(08).
003230 01  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE.
003240     05  WS-RUN-CCYY             PIC 9(04).
003250     05  WS-RUN-MM               PIC 9(02).
003260     05  WS-RUN-DD               PIC 9(02).
003270
003280*-----------------------------------------------------------------
003290* THIS RECORD IS FOR GETTING THE NAME OF THE DAY -- REDEFINED
003300* BELOW AS A SEVEN-ELEMENT TABLE SO DAY-IN CAN SUBSCRIPT STRAIGHT
003310* INTO IT; DAY-OF-WEEK RETURNS 1 FOR MONDAY, SAME ORDER AS HERE.
003320 01  DAY-RECORD.
003330     05  FILLER              PIC X(09) VALUE "MONDAY".
003340     05  FILLER              PIC X(09) VALUE "TUESDAY".
003350     05  FILLER              PIC X(09) VALUE "WEDNESDAY".
003360     05  FILLER              PIC X(09) VALUE "THURSDAY".
003370     05  FILLER              PIC X(09) VALUE "FRIDAY".
003380     05  FILLER              PIC X(09) VALUE "SATURDAY".
003390     05  FILLER              PIC X(09) VALUE "SUNDAY".
003400 01  DAY-TABLE               REDEFINES DAY-RECORD.
003410     05  WEEKDAY              PIC X(09) OCCURS 7 TIMES.
003420
003430 01  DAY-IN                  PIC 9(01).
003440
003450******************************************************************
003460 PROCEDURE                   DIVISION.
003470*-----------------------------------------------------------------
003480* MAIN PROCEDURE
003490*-----------------------------------------------------------------
003500 100-PRINT-SALES-REPORT.
003510     PERFORM 200-INITIATE-SALES-REPORT.
003520     PERFORM 200-PRINT-POSTED-LINE UNTIL PSTIN-EOF.
003530     PERFORM 200-TERMINATE-SALES-REPORT.
003540
003550     STOP RUN.
003560
003570******************************************************************
003580* OPEN FILES, LOAD THE CUSTOMER TABLE, PRINT THE TITLE LINE, AND
003590* READ THE FIRST POSTED LINE -- THE CUSTOMER TABLE MUST BE
003600* RESIDENT BEFORE THE FIRST CUSTOMER BREAK FIRES, SINCE THE BREAK
003610* LOOKS THE NAME UP WITH SEARCH ALL.
003620 200-INITIATE-SALES-REPORT.
003630     PERFORM 300-OPEN-ALL-FILES.
003640     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
003650*    TABLE MUST BE BUILT BEFORE THE TITLE PRINTS, SINCE THE
003660*    TITLE LINE SHARES A PAGE WITH THE FIRST CUSTOMER HEADER.
003670     PERFORM 300-LOAD-CUSTOMER-TABLE.
003680     PERFORM 300-PRINT-REPORT-TITLE.
003690*    PRIME THE READ SO 200-PRINT-POSTED-LINE HAS A RECORD WAITING
003700*    ON ITS FIRST CALL -- SAME PRIMING PATTERN EVERY READ-DRIVEN
003710*    PROGRAM IN THIS SHOP USES.
003720     PERFORM 300-READ-PSTIN-FILE.
003730
003740*-----------------------------------------------------------------
003750* PRINT ONE POSTED LINE, BREAKING ON CUST-ID AS IT CHANGES.
003760*-----------------------------------------------------------------
003770 200-PRINT-POSTED-LINE.
003780*    THE CUSTOMER TEST COMES FIRST -- A NEW CUSTOMER IS ALWAYS
003790*    ALSO A NEW INVOICE, SO THE INVOICE TEST ONLY NEEDS TO RUN
003800*    WHEN THE CUSTOMER DID NOT CHANGE.
003810     IF  PST-CUST-ID NOT EQUAL WS-SAVE-CUST-ID
003820         PERFORM 400-CUSTOMER-BREAK
003830     ELSE
003840         IF  PST-INV-ID NOT EQUAL WS-SAVE-INV-ID
003850             PERFORM 400-INVOICE-BREAK
003860         END-IF
003870     END-IF.
003880     PERFORM 300-PRINT-SALES-DETAIL.
003890     PERFORM 300-READ-PSTIN-FILE.
003900
003910*-----------------------------------------------------------------
003920* THE LAST CUSTOMER ON THE FILE NEVER GETS A BREAK OF ITS OWN TO
003930* CLOSE OUT ITS SUBTOTALS, SO TERMINATE HAS TO PRINT THEM HERE --
003940* UNLESS THE FILE WAS EMPTY, IN WHICH CASE WS-FIRST-LINE IS
003950* STILL "Y" AND THERE IS NOTHING TO SUBTOTAL.
003960 200-TERMINATE-SALES-REPORT.
003970     IF  NOT WS-FIRST-LINE
003980         PERFORM 400-PRINT-INVOICE-SUBTOTAL
003990         PERFORM 400-PRINT-CUSTOMER-SUBTOTAL
004000     END-IF.
004010     PERFORM 400-PRINT-GRAND-TOTAL.
004020     PERFORM 300-PRINT-EOJ-COUNTS.
004030     PERFORM 300-CLOSE-ALL-FILES.
004040
004050******************************************************************
004060* CUSTIN AND PSTIN BOTH OPEN FOR INPUT, SALESRPT FOR OUTPUT.
004070* CUSTIN IS ONLY READ DURING THE TABLE LOAD BELOW -- NEVER AGAIN
004080* AFTER THAT.
004090 300-OPEN-ALL-FILES.
004100     OPEN    INPUT   CUSTIN-FILE
004110                     PSTIN-FILE
004120             OUTPUT  SALESRPT-FILE.
004130
004140*-----------------------------------------------------------------
004150* RESETS ALL THREE GROUPS AT ONCE -- THE EOF SWITCHES, THE
004160* READ/LOW COUNTERS, AND THE RUNNING DOLLAR TOTALS.  SAFE TO DO
004170* TOGETHER SINCE THIS RUNS EXACTLY ONCE, BEFORE THE FIRST FILE
004180* IS OPENED.
004190 300-INITIALIZE-SWITCHES-AND-COUNTERS.
004200     INITIALIZE SWITCHES-AND-COUNTERS
004210                RECORD-COUNTS
004220                ACCUMULATORS.
004230
004240*-----------------------------------------------------------------
004250* LOAD THE CUSTOMER MASTER INTO A TABLE FOR SEARCH ALL LOOKUP.
004260*-----------------------------------------------------------------
004270 300-LOAD-CUSTOMER-TABLE.
004280     PERFORM 400-READ-CUSTIN-FILE.
004290     PERFORM 400-BUILD-CUSTOMER-ENTRY UNTIL CUSTIN-EOF.
004300
004310*-----------------------------------------------------------------
004320* BANNER LINE FOR PAGE ONE, WEEKDAY NAME AND TODAY'S DATE --
004330* AFTER ADVANCING PAGE STARTS A FRESH PAGE FOR THE TITLE, SINCE
004340* THIS IS THE FIRST LINE WRITTEN TO SALESRPT.
004350 300-PRINT-REPORT-TITLE.
004360     ACCEPT  WS-RUN-DATE        FROM DATE YYYYMMDD.
004370     MOVE    WS-RUN-CCYY        TO RPT-CCYY.
004380     MOVE    WS-RUN-MM          TO RPT-MM.
004390     MOVE    WS-RUN-DD          TO RPT-DD.
004400     ACCEPT  DAY-IN             FROM DAY-OF-WEEK.
004410     MOVE    WEEKDAY(DAY-IN)    TO DAY-NAME.
004420     WRITE   SALES-PRINT-LINE   FROM SALES-TITLE
004430             AFTER ADVANCING PAGE.
004440
004450*-----------------------------------------------------------------
004460* ONE READ OF PSTIN PER CALL -- POSTED AND REJECTED LINES COME
004470* THROUGH THE SAME READ, THE STATUS BYTE SORTS THEM OUT LATER.
004480 300-READ-PSTIN-FILE.
004490     READ PSTIN-FILE
004500             AT END      MOVE "Y" TO PSTIN-EOF-SW.
004510
004520*-----------------------------------------------------------------
004530* PRINT ONE DETAIL LINE AND ROLL ITS DOLLARS INTO THE RUNNING
004540* TOTALS -- BUT ONLY IF THE LINE WAS ACTUALLY POSTED.  A
004550* REJECTED LINE STILL PRINTS, WITH ZERO DOLLARS, SO THE CUSTOMER
004560* CAN SEE WHAT WAS TURNED DOWN AND WHY IT SHOWS AS A REJECT.
004570 300-PRINT-SALES-DETAIL.
004580     MOVE    PST-INV-ID          TO DET-INV-ID.
004590     MOVE    PST-DATE-CCYY       TO DET-DATE-CCYY.
004600     MOVE    PST-DATE-MM         TO DET-DATE-MM.
004610     MOVE    PST-DATE-DD         TO DET-DATE-DD.
004620     MOVE    PST-PROD-ID         TO DET-PROD-ID.
004630     MOVE    PST-QTY             TO DET-QTY.
004640     MOVE    PST-UNIT-PRICE      TO DET-UNIT-PRICE.
004650     MOVE    PST-LINE-AMT        TO DET-LINE-AMT.
004660     MOVE    PST-TAX-AMT         TO DET-TAX-AMT.
004670*    THREE LEVELS OF RUNNING TOTAL UPDATED IN ONE ADD STATEMENT --
004680*    INVOICE, CUSTOMER, AND GRAND -- SINCE A POSTED LINE ALWAYS
004690*    COUNTS TOWARD ALL THREE AT ONCE.
004700     IF  PST-POSTED
004710         MOVE "POSTED"           TO DET-STATUS
004720         ADD  1                  TO WS-POSTED-CNT
004730         ADD  PST-LINE-AMT       TO WS-INV-LINE-TOTAL
004740                                    WS-CUST-LINE-TOTAL
004750                                    WS-GRD-LINE-TOTAL
004760         ADD  PST-TAX-AMT        TO WS-INV-TAX-TOTAL
004770                                    WS-CUST-TAX-TOTAL
004780                                    WS-GRD-TAX-TOTAL
004790     ELSE
004800*        A REJECT ADDS TO NOTHING BUT ITS OWN COUNT -- INVOICE-
004810*        POST ALREADY LEFT PST-LINE-AMT AND PST-TAX-AMT AT ZERO
004820*        ON A REJECTED LINE, SO THERE IS NOTHING TO BACK OUT.
004830         MOVE "REJECTED"         TO DET-STATUS
004840         ADD  1                  TO WS-REJECTED-CNT
004850     END-IF.
004860     WRITE   SALES-PRINT-LINE    FROM SALES-DETAIL.
004870
004880*-----------------------------------------------------------------
004890* FOOTER LINE FOR THE OPERATOR -- POSTED AND REJECTED COUNTS
004900* SIDE BY SIDE, NO DOLLAR AMOUNTS, SINCE THE GRAND TOTAL LINE
004910* ABOVE ALREADY CARRIES THOSE.
004920 300-PRINT-EOJ-COUNTS.
004930     MOVE    WS-POSTED-CNT       TO FTR-POSTED-CNT.
004940     MOVE    WS-REJECTED-CNT     TO FTR-REJECT-CNT.
004950     WRITE   SALES-PRINT-LINE    FROM COUNT-FOOTER
004960             AFTER ADVANCING 2   LINES.
004970
004980*-----------------------------------------------------------------
004990* CLOSE BOTH INPUT FILES AND THE REPORT, IN ONE STATEMENT, SAME
005000* AS EVERY OTHER PROGRAM IN THIS SHOP.
005010 300-CLOSE-ALL-FILES.
005020     CLOSE   CUSTIN-FILE
005030             PSTIN-FILE
005040             SALESRPT-FILE.
005050
005060******************************************************************
005070* ONE READ OF CUSTIN -- NO READ COUNT KEPT HERE, THE CUSTOMER
005080* COUNT IS KEPT INSTEAD, ONE TIME ONLY, IN 400-BUILD-CUSTOMER-
005090* ENTRY BELOW.
005100 400-READ-CUSTIN-FILE.
005110     READ CUSTIN-FILE
005120             AT END      MOVE "Y" TO CUSTIN-EOF-SW.
005130
005140*-----------------------------------------------------------------
005150 400-BUILD-CUSTOMER-ENTRY.
005160*    WS-CUST-COUNT IS THE OCCURS DEPENDING ON COUNT FOR
005170*    CUST-TABLE-ENTRY -- IT HAS TO GO UP BEFORE THE SUBSCRIPTED
005180*    MOVES BELOW, OR THE NEW ROW WOULD LAND ONE SLOT SHORT.
005190     ADD     1                   TO WS-CUST-COUNT.
005200     MOVE    CUST-ID             TO CT-CUST-ID (WS-CUST-COUNT).
005210     MOVE    CUST-NAME           TO CT-NAME (WS-CUST-COUNT).
005220     PERFORM 400-READ-CUSTIN-FILE.
005230
005240*-----------------------------------------------------------------
005250* CUSTOMER BROKE -- PRINT THE PRIOR CUSTOMER'S SUBTOTAL (UNLESS
005260* THIS IS THE FIRST CUSTOMER ON THE REPORT), LOOK UP THE NEW
005270* CUSTOMER'S NAME, AND PRINT ITS BREAK HEADER.
005280*-----------------------------------------------------------------
005290 400-CUSTOMER-BREAK.
005300*    BOTH SUBTOTALS CLOSE OUT TOGETHER HERE BECAUSE A CUSTOMER
005310*    BREAK IS ALWAYS ALSO AN INVOICE BREAK -- THE PRIOR CUSTOMER'S
005320*    LAST INVOICE NEVER GETS ITS OWN 400-INVOICE-BREAK CALL.
005330     IF  NOT WS-FIRST-LINE
005340         PERFORM 400-PRINT-INVOICE-SUBTOTAL
005350         PERFORM 400-PRINT-CUSTOMER-SUBTOTAL
005360     END-IF.
005370     MOVE    "N"                 TO WS-FIRST-LINE-SW.
005380     MOVE    PST-CUST-ID         TO WS-SAVE-CUST-ID.
005390     MOVE    PST-INV-ID          TO WS-SAVE-INV-ID.
005400     MOVE    ZEROS               TO WS-CUST-LINE-TOTAL
005410                                     WS-CUST-TAX-TOTAL
005420                                     WS-INV-LINE-TOTAL
005430                                     WS-INV-TAX-TOTAL.
005440*    BOTH LEVELS OF TOTAL ZERO TOGETHER HERE, SINCE THE NEW
005450*    CUSTOMER'S FIRST INVOICE IS ALSO STARTING FRESH.
005460     PERFORM 400-FIND-CUSTOMER-NAME.
005470     MOVE    PST-CUST-ID         TO HDR-CUST-ID.
005480     WRITE   SALES-PRINT-LINE    FROM CUST-HEADER
005490             AFTER ADVANCING 2   LINES.
005500     WRITE   SALES-PRINT-LINE    FROM SALES-HEADER
005510             AFTER ADVANCING 1   LINE.
005520
005530*-----------------------------------------------------------------
005540* LOOK UP THE CUSTOMER NAME -- "*UNKNOWN*" IF NOT ON THE MASTER.
005550*-----------------------------------------------------------------
005560 400-FIND-CUSTOMER-NAME.
005570     MOVE    "N"                 TO WS-CUST-FOUND-SW.
005580     SEARCH ALL CUST-TABLE-ENTRY
005590         WHEN CT-CUST-ID (CT-IDX) = PST-CUST-ID
005600             MOVE "Y"            TO WS-CUST-FOUND-SW
005610             MOVE CT-NAME (CT-IDX) TO HDR-CUST-NAME
005620     END-SEARCH.
005630     IF  NOT WS-CUST-FOUND
005640         MOVE "*UNKNOWN*"        TO HDR-CUST-NAME                 RJH9108 
005650     END-IF.
005660
005670*-----------------------------------------------------------------
005680* INVOICE BROKE WITHIN THE SAME CUSTOMER -- PRINT THE PRIOR
005690* INVOICE'S SUBTOTAL AND START THE NEW INVOICE'S RUNNING TOTAL.
005700*-----------------------------------------------------------------
005710 400-INVOICE-BREAK.
005720     PERFORM 400-PRINT-INVOICE-SUBTOTAL.
005730     MOVE    PST-INV-ID          TO WS-SAVE-INV-ID.
005740     MOVE    ZEROS               TO WS-INV-LINE-TOTAL
005750                                     WS-INV-TAX-TOTAL.
005760*-----------------------------------------------------------------
005770* ONE CUSTOMER'S RUNNING LINE TOTAL AND TAX TOTAL, CARRIED SINCE
005780* THE LAST 400-CUSTOMER-BREAK.  PRINTED JUST BEFORE THE NEXT
005790* CUSTOMER'S HEADER GOES OUT, OR AT END OF FILE FROM
005800* 200-TERMINATE-SALES-REPORT.
005810 400-PRINT-CUSTOMER-SUBTOTAL.
005820     MOVE    WS-CUST-LINE-TOTAL  TO SUB-LINE-AMT.
005830     MOVE    WS-CUST-TAX-TOTAL   TO SUB-TAX-AMT.
005840     WRITE   SALES-PRINT-LINE    FROM CUST-TOTAL
005850             AFTER ADVANCING 1   LINE.
005860
005870*-----------------------------------------------------------------
005880* SAME IDEA AS THE CUSTOMER SUBTOTAL ABOVE, ONE LEVEL DOWN --
005890* RUNNING LINE AND TAX TOTAL FOR ONE INVOICE.  CALLED FROM BOTH
005900* THE INVOICE BREAK AND THE CUSTOMER BREAK, SINCE A CUSTOMER
005910* BREAK IS ALWAYS ALSO THE END OF THAT CUSTOMER'S LAST INVOICE.
005920 400-PRINT-INVOICE-SUBTOTAL.
005930     MOVE    WS-INV-LINE-TOTAL   TO INV-SUB-LINE-AMT.
005940     MOVE    WS-INV-TAX-TOTAL    TO INV-SUB-TAX-AMT.
005950     WRITE   SALES-PRINT-LINE    FROM INVOICE-TOTAL
005960             AFTER ADVANCING 1   LINE.
005970
005980*-----------------------------------------------------------------
005990* GRAND TOTAL FOR THE WHOLE RUN -- WS-GRD-LINE-TOTAL AND
006000* WS-GRD-TAX-TOTAL ARE ACCUMULATED A LINE AT A TIME IN
006010* 300-PRINT-SALES-DETAIL AND NEVER ZEROED UNTIL THE NEXT RUN
006020* STARTS, SO THIS PARAGRAPH ONLY RUNS ONCE, AT END OF JOB.
006030 400-PRINT-GRAND-TOTAL.
006040     MOVE    WS-GRD-LINE-TOTAL   TO GRD-LINE-AMT.
006050     MOVE    WS-GRD-TAX-TOTAL    TO GRD-TAX-AMT.
006060     WRITE   SALES-PRINT-LINE    FROM GRAND-TOTAL
006070             AFTER ADVANCING 2   LINES.
