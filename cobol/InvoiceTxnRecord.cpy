000010******************************************************************
000020* DAILY INVOICE TRANSACTION RECORD LAYOUT
000030*    ONE RECORD PER INVOICE LINE.  INPUT TO INVOICE-POST IS
000040*    PRESORTED ASCENDING BY TXN-CUST-ID THEN TXN-INV-ID.
000050* CHANGE LOG
000060*    03/12/85 RJH  ORIGINAL LAYOUT.
000070*    11/09/98 SMP  Y2K -- TXN-DATE EXPANDED TO 4-DIGIT YEAR.
000080******************************************************************
000090 01  INVOICE-TXN-RECORD.
000100     05  TXN-CUST-ID                 PIC 9(05).
000110     05  TXN-INV-ID                  PIC 9(07).
000120     05  TXN-DATE                    PIC 9(08).
000130     05  TXN-DATE-YMD REDEFINES TXN-DATE.
000140         10  TXN-DATE-CCYY           PIC 9(04).                   SMP9811 
000150         10  TXN-DATE-MM             PIC 9(02).
000160         10  TXN-DATE-DD             PIC 9(02).
000170     05  TXN-PROD-ID                 PIC 9(05).
000180     05  TXN-QTY                     PIC 9(05).
000190     05  FILLER                      PIC X(10).
