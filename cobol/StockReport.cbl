000010******************************************************************
000020* THIS PROGRAM IS TO PRINT THE STOCK VALUATION REPORT.
000030*
000040* USED FILES
000050*    - UPDATED PRODUCT MASTER (IN) : PRODIN
000060*    - STOCK VALUATION REPORT (OUT): STOCKRPT
000070*
000080* CHANGE LOG
000090*    04/22/85 RJH  ORIGINAL VERSION.
000100*    06/03/86 RJH  ADDED THE **LOW** MARKER ON THE DETAIL LINE.
000110*    01/08/91 RJH  RAISED PAGE-BREAK COUNT FROM 20 TO 50 LINES --
000120*                  NEW FORMS ARE LONGER.
000130*    09/14/92 DKO  WIDENED TOT-VALUE TO 9(11)V99 -- THE OLD
000140*                  9(09)V99 TOTAL ROLLED OVER DURING THE
000150*                  YEAR-END FULL INVENTORY COUNT.
000160*    11/09/98 SMP  Y2K -- RUN-DATE BANNER NOW CARRIES A FULL
000170*                  4-DIGIT YEAR.
000180*    04/02/03 TLV  REVIEWED FOR STORE #12 CONVERSION.  NO CHANGE.
000190*    02/14/06 DKO  MOVED PRODIN-EOF-SW TO A 77-LEVEL ITEM, SAME AS
000200*                  THE OTHER STANDALONE SWITCHES IN THE SHOP'S
000210*                  NEWER PROGRAMS, AND EXPANDED THE PROCEDURAL
000220*                  COMMENTS WHILE REVIEWING FOR HOUSE STANDARDS.
000230*                  NO CHANGE TO THE VALUATION LOGIC OR LAYOUTS.
000240*    03/07/06 SMP  ADDED THE WS-VAL-UNIT-COST-PARTS CENTS BREAKOUT
000250*                  TO WS-VALUE-PARMS -- HOUSE STANDARD IS THREE OR
000260*                  MORE REDEFINES PER PROGRAM AND THIS ONE WAS
000270*                  SHORT.  NO CHANGE TO THE VALUATION LOGIC.
000280******************************************************************
000290 IDENTIFICATION              DIVISION.
000300*-----------------------------------------------------------------
000310 PROGRAM-ID.                 STOCK-REPORT.
000320 AUTHOR.                     R. J. HARMON.
000330 INSTALLATION.               BLUE RIDGE POOL & SPA SUPPLY CO.
000340 DATE-WRITTEN.               APRIL 22, 1985.
000350 DATE-COMPILED.
000360 SECURITY.                   UNCLASSIFIED -- INTERNAL USE ONLY.
000370****************************************************************
000380 ENVIRONMENT                 DIVISION.
000390*-----------------------------------------------------------------
000400 CONFIGURATION               SECTION.
000410 SOURCE-COMPUTER.            WHATEVER-PC.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440*-----------------------------------------------------------------
000450 INPUT-OUTPUT                SECTION.
000460 FILE-CONTROL.
000470*    THE UPDATED PRODUCT MASTER -- READ STRAIGHT THROUGH ONCE,
000480*    TOP TO BOTTOM, NO TABLE LOAD AND NO SORT.
000490     SELECT  PRODIN-FILE
000500             ASSIGN TO PRODIN
000510             ORGANIZATION IS LINE SEQUENTIAL.
000520
000530*    THE PRINTED VALUATION REPORT.
000540     SELECT  STOCKRPT-FILE
000550             ASSIGN TO STOCKRPT
000560             ORGANIZATION IS LINE SEQUENTIAL.
000570
000580******************************************************************
000590 DATA                        DIVISION.
000600*-----------------------------------------------------------------
000610 FILE                        SECTION.
000620 FD  PRODIN-FILE
000630     RECORD CONTAINS 79 CHARACTERS
000640     DATA RECORD IS PRODUCT-RECORD.
000650     COPY "ProductRecord.cpy".
000660
000670 FD  STOCKRPT-FILE
000680     RECORD CONTAINS 132 CHARACTERS
000690     DATA RECORD IS STOCK-PRINT-LINE.
000700 01  STOCK-PRINT-LINE            PIC X(132).
000710
000720*-----------------------------------------------------------------
000730 WORKING-STORAGE             SECTION.
000740*-----------------------------------------------------------------
000750*-----------------------------------------------------------------
000760* THIS RECORD IS FOR PRINTING THE TITLE OF THE REPORT -- WRITTEN
000770* ONCE, AT THE TOP OF THE FIRST PAGE, FROM 300-PRINT-REPORT-
000780* TITLE.  EVERY LATER PAGE STARTS WITH THE COLUMN HEADER INSTEAD,
000790* SEE 300-STOCK-REPORT-PAGESKIP BELOW.
000800 01  STOCK-TITLE.
000810     05  FILLER              PIC X(09) VALUE SPACES.
000820     05  FILLER              PIC X(26)
000830                             VALUE "STOCK VALUATION REPORT (".
000840     05  DAY-NAME            PIC X(10).
000850     05  FILLER              PIC X(01) VALUE SPACES.
000860     05  RPT-DATE-OUT.
000870         10  RPT-CCYY        PIC 9(04).
000880         10  FILLER          PIC X(01) VALUE "/".
000890         10  RPT-MM          PIC 9(02).
000900         10  FILLER          PIC X(01) VALUE "/".
000910         10  RPT-DD          PIC 9(02).
000920     05  FILLER              PIC X(01) VALUE ")".
000930     05  FILLER              PIC X(75) VALUE SPACES.
000940
000950*-----------------------------------------------------------------
000960* THIS RECORD IS FOR PRINTING THE COLUMN HEADINGS -- GOES OUT
000970* ONCE AFTER THE TITLE, AND AGAIN AT THE TOP OF EVERY PAGE AFTER
000980* A PAGE-BREAK, SO THE COLUMNS ARE ALWAYS LABELED.
000990 01  STOCK-HEADER.
001000     05  FILLER              PIC X(01) VALUE SPACES.
001010     05  FILLER              PIC X(08) VALUE "PROD ID".
001020     05  FILLER              PIC X(02) VALUE SPACES.
001030     05  FILLER              PIC X(30) VALUE "PRODUCT NAME".
001040     05  FILLER              PIC X(02) VALUE SPACES.
001050     05  FILLER              PIC X(09) VALUE "ON HAND".
001060     05  FILLER              PIC X(02) VALUE SPACES.
001070     05  FILLER              PIC X(10) VALUE "UNIT COST".
001080     05  FILLER              PIC X(02) VALUE SPACES.
001090     05  FILLER              PIC X(15) VALUE "EXTENDED VALUE".
001100     05  FILLER              PIC X(07) VALUE "STATUS".
001110     05  FILLER              PIC X(44) VALUE SPACES.
001120
001130*-----------------------------------------------------------------
001140* THIS RECORD IS FOR PRINTING ONE PRODUCT DETAIL LINE -- ONE PER
001150* RECORD ON THE PRODUCT MASTER.  DET-LOW-MARKER CARRIES THE
001160* **LOW** FLAG FROM THE 06/03/86 CHANGE -- SEE
001170* 300-PRINT-STOCK-DETAIL BELOW.
001180 01  STOCK-DETAIL.
001190     05  FILLER              PIC X(01) VALUE SPACES.
001200     05  DET-PROD-ID         PIC 9(05).
001210     05  FILLER              PIC X(05) VALUE SPACES.
001220     05  DET-PROD-NAME       PIC X(30).
001230     05  FILLER              PIC X(03) VALUE SPACES.
001240     05  DET-QTY             PIC ZZZZZZ9-.
001250     05  FILLER              PIC X(02) VALUE SPACES.
001260     05  DET-UNIT-COST       PIC ZZ,ZZ9.99.
001270     05  FILLER              PIC X(02) VALUE SPACES.
001280     05  DET-EXT-VALUE       PIC ZZZ,ZZZ,ZZ9.99.
001290     05  FILLER              PIC X(02) VALUE SPACES.
001300     05  DET-LOW-MARKER      PIC X(07).
001310     05  FILLER              PIC X(44) VALUE SPACES.
001320
001330*-----------------------------------------------------------------
001340* THIS RECORD IS FOR PRINTING THE TOTAL LINE -- WRITTEN ONCE, AT
001350* END OF JOB, FROM 300-PRINT-STOCK-TOTAL.  TOT-VALUE WAS WIDENED
001360* BY THE 09/14/92 CHANGE -- SEE THE NOTE ON WS-TOTAL-VALUE BELOW.
001370 01  STOCK-TOTAL.
001380     05  FILLER              PIC X(02) VALUE SPACES.
001390     05  FILLER              PIC X(20) VALUE "PRODUCT COUNT:".
001400     05  TOT-COUNT           PIC ZZZ,ZZ9.
001410     05  FILLER              PIC X(05) VALUE SPACES.
001420     05  FILLER              PIC X(22)
001430                             VALUE "TOTAL INVENTORY VALUE:".
001440     05  TOT-VALUE           PIC ZZZ,ZZZ,ZZ9.99.
001450     05  FILLER              PIC X(62) VALUE SPACES.
001460
001470*    PRODIN-EOF-SW STANDS ALONE AT THE 77-LEVEL NOW -- SEE THE
001480*    02/14/06 CHANGE LOG ENTRY.  IT IS THE ONLY SWITCH IN THIS
001490*    PROGRAM, SO THERE IS NO GROUP LEFT TO HANG IT UNDER.
001500 77  PRODIN-EOF-SW               PIC X(01) VALUE "N".
001510     88  PRODIN-EOF                        VALUE "Y".
001520
001530*    LINE-CNT DRIVES THE PAGE-BREAK TEST IN 200-PRINT-STOCK-
001540*    DETAIL-LINES -- RESET TO ZERO BY 300-STOCK-REPORT-PAGESKIP,
001550*    NOT BY THE STARTUP INITIALIZE.  WS-PROD-COUNT NEVER RESETS
001560*    AT ALL -- IT IS THE REPORT'S GRAND COUNT.
001570 01  RECORD-COUNTS.
001580     05  LINE-CNT                PIC S9(3) COMP VALUE 0.
001590     05  WS-PROD-COUNT           PIC S9(5) COMP VALUE 0.
001600     05  FILLER                  PIC X(01).
001610
001620*    WIDENED TO 9(11)V99 BY THE 09/14/92 CHANGE AFTER THE OLD
001630*    9(09)V99 FIELD ROLLED OVER DURING A YEAR-END FULL COUNT --
001640*    SEE THE CHANGE LOG.
001650 01  ACCUMULATORS.
001660     05  WS-TOTAL-VALUE          PIC 9(11)V99 VALUE ZEROS.
001670     05  FILLER                  PIC X(01).
001680
001690*    LINKAGE-SHAPED PARAMETER AREA PASSED TO EXT-VALUE BY CALL --
001700*    WS-VAL-QTY-ONHAND AND WS-VAL-UNIT-COST GO IN, WS-VAL-EXT-
001710*    VALUE COMES BACK.  WS-VAL-QTY-FLOORED IS EXT-VALUE'S OWN
001720*    WORK FIELD, NOT USED ON THIS SIDE OF THE CALL.
001730 01  WS-VALUE-PARMS.
001740     05  WS-VAL-QTY-ONHAND       PIC S9(07).
001750     05  WS-VAL-QTY-FLOORED      PIC 9(07).
001760*        SAME CENTS-BREAKOUT EXT-VALUE ITSELF CARRIES ON
001770*        LK-UNIT-COST -- LEFT OVER FROM THE OLD PRINTED COST
001780*        WORKSHEET, WHICH IS GONE, BUT THE LAYOUT STAYS HERE TOO
001790*        SINCE THIS COPY OF THE FIELD CROSSES THE CALL BOUNDARY.
001800     05  WS-VAL-UNIT-COST        PIC 9(05)V99.
001810     05  WS-VAL-UNIT-COST-PARTS REDEFINES WS-VAL-UNIT-COST.
001820         10  WS-VAL-UNIT-COST-WHOLE PIC 9(05).
001830         10  WS-VAL-UNIT-COST-CENTS PIC 99.
001840     05  WS-VAL-EXT-VALUE        PIC 9(09)V99.
001850     05  FILLER                  PIC X(01).
001860
001870*    RUN-DATE FIELDS -- SEE CHANGE LOG 11/09/98.
001880 01  WS-RUN-DATE                 PIC 9(08).
001890 01  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE.
001900     05  WS-RUN-CCYY             PIC 9(04).
001910     05  WS-RUN-MM               PIC 9(02).
001920     05  WS-RUN-DD               PIC 9(02).
001930
001940*    THIS RECORD IS FOR GETTING THE NAME OF THE DAY.
001950 01  DAY-RECORD.
001960     05  FILLER              PIC X(09) VALUE "MONDAY".
001970     05  FILLER              PIC X(09) VALUE "TUESDAY".
001980     05  FILLER              PIC X(09) VALUE "WEDNESDAY".
001990     05  FILLER              PIC X(09) VALUE "THURSDAY".
002000     05  FILLER              PIC X(09) VALUE "FRIDAY".
002010     05  FILLER              PIC X(09) VALUE "SATURDAY".
002020     05  FILLER              PIC X(09) VALUE "SUNDAY".
002030 01  DAY-TABLE               REDEFINES DAY-RECORD.
002040     05  WEEKDAY              PIC X(09) OCCURS 7 TIMES.
002050
002060 01  DAY-IN                  PIC 9(01).
002070
002080******************************************************************
002090 PROCEDURE                   DIVISION.
002100*-----------------------------------------------------------------
002110* MAIN PROCEDURE
002120*-----------------------------------------------------------------
002130 100-PRINT-STOCK-REPORT.
002140     PERFORM 200-INITIATE-STOCK-REPORT.
002150     PERFORM 200-PRINT-STOCK-DETAIL-LINES UNTIL PRODIN-EOF.
002160     PERFORM 200-TERMINATE-STOCK-REPORT.
002170
002180     STOP RUN.
002190
002200******************************************************************
002210* OPEN FILES, PRIME THE READ, AND GET THE TITLE/HEADER OUT BEFORE
002220* THE FIRST DETAIL LINE PRINTS.  THE READ MUST HAPPEN BEFORE THE
002230* TITLE SO AN EMPTY PRODIN FILE STILL PRINTS A TITLE AND HEADER
002240* OVER ZERO DETAIL LINES RATHER THAN ABENDING.
002250 200-INITIATE-STOCK-REPORT.
002260     PERFORM 300-OPEN-ALL-FILES.
002270     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
002280     PERFORM 300-READ-PRODIN-FILE.
002290     PERFORM 300-PRINT-REPORT-TITLE.
002300     PERFORM 300-PRINT-REPORT-HEADER.
002310
002320*-----------------------------------------------------------------
002330* PRINT ONE PRODUCT DETAIL LINE, PAGE-BREAKING EVERY 50 LINES.
002340*-----------------------------------------------------------------
002350 200-PRINT-STOCK-DETAIL-LINES.
002360*    50 LINES PER PAGE WAS RAISED FROM 20 BY THE 01/08/91 CHANGE
002370*    WHEN THE FORMS CHANGED -- SEE THE CHANGE LOG.  THE TEST RUNS
002380*    BEFORE THE DETAIL LINE PRINTS, SO THE NEW PAGE'S HEADER IS
002390*    ALWAYS IN PLACE BEFORE THE LINE THAT TRIPPED THE BREAK.
002400     IF  LINE-CNT > 50                                            RJH9108 
002410         PERFORM 300-STOCK-REPORT-PAGESKIP
002420     END-IF.
002430     PERFORM 300-COMPUTE-EXTENDED-VALUE.
002440     PERFORM 300-PRINT-STOCK-DETAIL.
002450     PERFORM 300-ACCUMULATE-TOTALS.
002460     PERFORM 300-READ-PRODIN-FILE.
002470
002480*-----------------------------------------------------------------
002490* THE GRAND TOTAL LINE AND THE FILE CLOSES -- NOTHING ELSE TO
002500* WIND DOWN, SINCE THIS PROGRAM KEEPS NO TABLES AND OPENS NO
002510* LOOKUP FILES.
002520 200-TERMINATE-STOCK-REPORT.
002530     PERFORM 300-PRINT-STOCK-TOTAL.
002540     PERFORM 300-CLOSE-ALL-FILES.
002550
002560******************************************************************
002570* THE REPORT NEEDS THE MASTER IN (READ-ONLY HERE -- INVOICE-POST
002580* IS WHAT UPDATES IT) AND ITS OWN PRINT FILE OUT.  NO LOOKUP FILES
002590* AND NO SORT WORK FILE ARE NEEDED FOR THIS REPORT.
002600 300-OPEN-ALL-FILES.
002610     OPEN    INPUT   PRODIN-FILE
002620             OUTPUT  STOCKRPT-FILE.
002630
002640*-----------------------------------------------------------------
002650* PRODIN-EOF-SW IS A 77-LEVEL ITEM NOW, SO IT HAS TO BE NAMED
002660* HERE BY ITSELF -- INITIALIZE DOES NOT REACH ACROSS SEPARATE
002670* 01/77 GROUPS.
002680 300-INITIALIZE-SWITCHES-AND-COUNTERS.
002690     INITIALIZE RECORD-COUNTS
002700                ACCUMULATORS
002710                PRODIN-EOF-SW.
002720
002730*-----------------------------------------------------------------
002740* LINE-CNT COUNTS UP TOWARD THE 50-LINE PAGE-BREAK TEST IN
002750* 200-PRINT-STOCK-DETAIL-LINES.  WS-PROD-COUNT IS THE RUNNING
002760* COUNT OF PRODUCTS PRINTED, CARRIED TO THE GRAND TOTAL LINE.
002770 300-READ-PRODIN-FILE.
002780     READ PRODIN-FILE
002790             AT END      MOVE "Y" TO PRODIN-EOF-SW
002800             NOT AT END  ADD 1    TO LINE-CNT
002810                         ADD 1    TO WS-PROD-COUNT.
002820
002830*-----------------------------------------------------------------
002840* TITLE LINE CARRIES TODAY'S RUN DATE AND DAY NAME -- PULLED FRESH
002850* HERE RATHER THAN PASSED IN, SINCE THIS PROGRAM RUNS STANDALONE.
002860* ONLY FIRES ONCE, FROM 200-INITIATE-STOCK-REPORT, NOT ON EVERY
002870* PAGE BREAK -- SEE 300-STOCK-REPORT-PAGESKIP BELOW FOR THAT CASE.
002880 300-PRINT-REPORT-TITLE.
002890     ACCEPT  WS-RUN-DATE        FROM DATE YYYYMMDD.
002900     MOVE    WS-RUN-CCYY        TO RPT-CCYY.
002910     MOVE    WS-RUN-MM          TO RPT-MM.
002920     MOVE    WS-RUN-DD          TO RPT-DD.
002930     ACCEPT  DAY-IN             FROM DAY-OF-WEEK.
002940     MOVE    WEEKDAY(DAY-IN)    TO DAY-NAME.
002950     WRITE   STOCK-PRINT-LINE   FROM STOCK-TITLE
002960             AFTER ADVANCING PAGE.
002970
002980*-----------------------------------------------------------------
002990* COLUMN HEADING LINE, WITH A BLANK LINE UNDER IT.  CALLED BOTH
003000* FROM THE TITLE PAGE AND FROM EVERY SUBSEQUENT PAGE BREAK.
003010 300-PRINT-REPORT-HEADER.
003020     WRITE   STOCK-PRINT-LINE   FROM STOCK-HEADER
003030             AFTER ADVANCING 2  LINES.
003040     MOVE    SPACES             TO STOCK-PRINT-LINE.
003050     WRITE   STOCK-PRINT-LINE.
003060
003070*-----------------------------------------------------------------
003080* CALL EXT-VALUE FOR QTY-ON-HAND (FLOORED AT ZERO) TIMES COST.
003090*-----------------------------------------------------------------
003100 300-COMPUTE-EXTENDED-VALUE.
003110     MOVE    PROD-QTY-ONHAND    TO WS-VAL-QTY-ONHAND.
003120     MOVE    PROD-UNIT-COST     TO WS-VAL-UNIT-COST.
003130     CALL    "EXT-VALUE"        USING WS-VALUE-PARMS.
003140
003150*-----------------------------------------------------------------
003160* MOVE THE PRODUCT AND ITS EXTENDED VALUE (ALREADY COMPUTED BY
003170* 300-COMPUTE-EXTENDED-VALUE) INTO THE DETAIL LINE, AND FLAG THE
003180* LOW-STOCK MARKER WITH THE SAME TEST LOW-STOCK-SCAN USES -- SEE
003190* THE 09/14/92 CHANGE LOG ENTRY ON THE <= VS < QUESTION.
003200 300-PRINT-STOCK-DETAIL.
003210     MOVE    PROD-ID            TO DET-PROD-ID.
003220     MOVE    PROD-NAME          TO DET-PROD-NAME.
003230     MOVE    PROD-QTY-ONHAND    TO DET-QTY.
003240     MOVE    PROD-UNIT-COST     TO DET-UNIT-COST.
003250     MOVE    WS-VAL-EXT-VALUE   TO DET-EXT-VALUE.
003260     IF  PROD-QTY-ONHAND NOT GREATER THAN PROD-REORDER-LVL
003270         MOVE "**LOW**"         TO DET-LOW-MARKER                 RJH8603
003280     ELSE
003290         MOVE SPACES            TO DET-LOW-MARKER
003300     END-IF.
003310     WRITE   STOCK-PRINT-LINE   FROM STOCK-DETAIL.
003320
003330*-----------------------------------------------------------------
003340* RUNNING GRAND TOTAL ONLY -- THIS REPORT HAS NO CUSTOMER OR
003350* INVOICE BREAKS TO SUBTOTAL ON, JUST ONE PRODUCT MASTER FILE
003360* STRAIGHT THROUGH TO END OF FILE.
003370 300-ACCUMULATE-TOTALS.
003380     ADD     WS-VAL-EXT-VALUE   TO WS-TOTAL-VALUE.
003390
003400*-----------------------------------------------------------------
003410* PRINTED ONCE, AT THE VERY END, FROM 200-TERMINATE-STOCK-REPORT.
003420* TOT-COUNT AND TOT-VALUE ARE THE ONLY TWO FIGURES MANAGEMENT
003430* ASKED FOR ON THIS LINE.
003440 300-PRINT-STOCK-TOTAL.
003450     MOVE    WS-PROD-COUNT      TO TOT-COUNT.
003460     MOVE    WS-TOTAL-VALUE     TO TOT-VALUE.
003470     WRITE   STOCK-PRINT-LINE   FROM STOCK-TOTAL
003480             AFTER ADVANCING 3  LINES.
003490
003500*-----------------------------------------------------------------
003510* NEW PAGE, HEADER REPRINTED, LINE-CNT RESET -- CALLED FROM
003520* 200-PRINT-STOCK-DETAIL-LINES WHEN THE 50-LINE TEST TRIPS.
003530* WS-PROD-COUNT IS NOT TOUCHED HERE -- IT RUNS FOR THE WHOLE
003540* REPORT, NOT JUST THE CURRENT PAGE.
003550 300-STOCK-REPORT-PAGESKIP.
003560     MOVE    SPACES             TO STOCK-PRINT-LINE.
003570     WRITE   STOCK-PRINT-LINE   AFTER ADVANCING PAGE.
003580     PERFORM 300-PRINT-REPORT-HEADER.
003590     MOVE    ZEROS              TO LINE-CNT.
003600
003610*-----------------------------------------------------------------
003620* LAST PARAGRAPH PERFORMED, FROM 200-TERMINATE-STOCK-REPORT.
003630* THIS PROGRAM HAS NO EOJ CONSOLE MESSAGE -- THE PRINTED TOTAL
003640* LINE IS THE ONLY END-OF-RUN ACCOUNTING OPERATIONS GETS.
003650 300-CLOSE-ALL-FILES.
003660     CLOSE   PRODIN-FILE
003670             STOCKRPT-FILE.
