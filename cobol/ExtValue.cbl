000010******************************************************************
000020* THIS PROGRAM IS THE SUBPROGRAM TO COMPUTE THE EXTENDED STOCK
000030* VALUE OF ONE PRODUCT LINE (QUANTITY ON HAND TIMES UNIT COST)
000040* FOR THE STOCK VALUATION REPORT.  A NEGATIVE ON-HAND IS TREATED
000050* AS ZERO -- CANNOT HAPPEN AFTER POSTING, BUT GUARDED ANYWAY.
000060*
000070* CHANGE LOG
000080*    04/22/85 RJH  ORIGINAL VERSION.
000090*    06/03/86 RJH  ADDED THE ZERO-FLOOR GUARD ON NEGATIVE ON-HAND.
000100*    01/08/91 RJH  CONFIRMED LK-EXT-VALUE IS WIDE ENOUGH FOR THE
000110*                  SPA LINE EXPANSION -- NO CHANGE REQUIRED.
000120*    09/14/92 DKO  ADDED LK-QTY-ONHAND-PARTS AND LK-QTY-FLOORED-
000130*                  PARTS REDEFINES FOR THE OLD CENTS-BREAKOUT
000140*                  PRINT ROUTINE -- ROUTINE IS GONE BUT DATA STAYS.
000150*    11/09/98 SMP  Y2K -- NO DATE FIELDS IN THIS SUBPROGRAM, NOTED
000160*                  WHILE AUDITING INVOICE-POST AND STOCK-REPORT.
000170*    04/02/03 TLV  REVIEWED FOR STORE #12 CONVERSION.  NO CHANGE.
000180******************************************************************
000190 IDENTIFICATION              DIVISION.
000200*-----------------------------------------------------------------
000210 PROGRAM-ID.                 EXT-VALUE.
000220 AUTHOR.                     R. J. HARMON.
000230 INSTALLATION.               BLUE RIDGE POOL & SPA SUPPLY CO.
000240 DATE-WRITTEN.               APRIL 22, 1985.
000250 DATE-COMPILED.
000260 SECURITY.                   UNCLASSIFIED -- INTERNAL USE ONLY.
000270****************************************************************
000280 ENVIRONMENT                 DIVISION.
000290*-----------------------------------------------------------------
000300 CONFIGURATION               SECTION.
000310 SOURCE-COMPUTER.            WHATEVER-PC.
000320 SPECIAL-NAMES.
000330     C01 IS TOP-OF-FORM.
000340****************************************************************
000350 DATA                        DIVISION.
000360*-----------------------------------------------------------------
000370 LINKAGE                     SECTION.
000380*-----------------------------------------------------------------
000390 01  LK-VALUE-PARMS.
000400     05  LK-QTY-ONHAND           PIC S9(07).
000410     05  LK-QTY-ONHAND-PARTS REDEFINES LK-QTY-ONHAND.
000420         10  LK-QTY-ONHAND-SIGN  PIC X(01).
000430         10  LK-QTY-ONHAND-DIGS  PIC 9(06).
000440     05  LK-QTY-FLOORED          PIC 9(07).
000450     05  LK-QTY-FLOORED-PARTS REDEFINES LK-QTY-FLOORED.
000460         10  LK-QTY-FLR-THOUS    PIC 9(04).
000470         10  LK-QTY-FLR-UNITS    PIC 9(03).
000480     05  LK-UNIT-COST            PIC 9(05)V99.
000490     05  LK-UNIT-COST-PARTS REDEFINES LK-UNIT-COST.
000500         10  LK-UNIT-COST-WHOLE  PIC 9(05).
000510         10  LK-UNIT-COST-CENTS  PIC 99.
000520     05  LK-EXT-VALUE            PIC 9(09)V99.
000530     05  FILLER                  PIC X(01).
000540****************************************************************
000550 PROCEDURE                   DIVISION USING LK-VALUE-PARMS.
000560*-----------------------------------------------------------------
000570* MAIN PROCEDURE
000580*-----------------------------------------------------------------
000590 100-COMPUTE-EXTENDED-VALUE.
000600     IF  LK-QTY-ONHAND NOT LESS THAN ZERO
000610         MOVE LK-QTY-ONHAND      TO LK-QTY-FLOORED
000620     ELSE
000630         MOVE ZEROS              TO LK-QTY-FLOORED
000640     END-IF.
000650     COMPUTE LK-EXT-VALUE = LK-QTY-FLOORED * LK-UNIT-COST.
000660
000670     EXIT    PROGRAM.
