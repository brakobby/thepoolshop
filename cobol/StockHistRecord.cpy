000010******************************************************************
000020* STOCK MOVEMENT HISTORY RECORD LAYOUT
000030*    ONE AUDIT RECORD PER ACCEPTED STOCK MOVEMENT, WRITTEN BY
000040*    INVOICE-POST.  HST-REF IS ZERO FOR A MANUAL ADJUSTMENT.
000050* CHANGE LOG
000060*    03/12/85 RJH  ORIGINAL LAYOUT.
000070*    06/03/86 RJH  ADDED HST-TYPE FOR SALE/ADJUSTMENT MARKER.
000080*    11/09/98 SMP  Y2K -- HST-DATE EXPANDED TO 4-DIGIT YEAR.
000090******************************************************************
000100 01  STOCK-HISTORY-RECORD.
000110     05  HST-PROD-ID                 PIC 9(05).
000120     05  HST-DATE                    PIC 9(08).
000130     05  HST-DATE-YMD REDEFINES HST-DATE.
000140         10  HST-DATE-CCYY           PIC 9(04).                   SMP9811 
000150         10  HST-DATE-MM             PIC 9(02).
000160         10  HST-DATE-DD             PIC 9(02).
000170     05  HST-TYPE                    PIC X(03).
000180         88  HST-TYPE-SALE                    VALUE "SAL".
000190         88  HST-TYPE-ADJUST                  VALUE "ADJ".
000200     05  HST-QTY-DELTA                PIC S9(05).
000210     05  HST-QTY-AFTER                PIC S9(07).
000220     05  HST-REF                     PIC 9(07).
000230     05  FILLER                      PIC X(15).
