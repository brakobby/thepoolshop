000010******************************************************************
000020* LOW STOCK EXCEPTION RECORD LAYOUT
000030*    ONE RECORD PER PRODUCT AT OR BELOW ITS REORDER LEVEL,
000040*    WRITTEN BY LOW-STOCK-SCAN AFTER THE PRODUCT MASTER HAS
000050*    BEEN UPDATED FOR THE DAY.
000060* CHANGE LOG
000070*    06/03/86 RJH  ORIGINAL LAYOUT.
000080******************************************************************
000090 01  LOW-STOCK-RECORD.
000100     05  LOW-PROD-ID                 PIC 9(05).
000110     05  LOW-PROD-NAME                PIC X(30).
000120     05  LOW-QTY-ONHAND              PIC S9(07).
000130     05  LOW-REORDER                 PIC 9(05).
000140     05  FILLER                      PIC X(03).
