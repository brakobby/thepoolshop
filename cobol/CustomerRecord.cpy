000010******************************************************************
000020* CUSTOMER MASTER RECORD LAYOUT
000030*    ONE RECORD PER CHARGE/ACCOUNT CUSTOMER.  KEY IS CUST-ID,
000040*    MASTER FILE IS MAINTAINED IN ASCENDING CUST-ID SEQUENCE.
000050* CHANGE LOG
000060*    04/22/85 RJH  ORIGINAL LAYOUT FOR SALES-REPORT LOOKUP TABLE.
000070*    11/09/98 SMP  Y2K -- CONFIRMED NO 2-DIGIT YEAR FIELDS HERE.
000080******************************************************************
000090 01  CUSTOMER-RECORD.
000100     05  CUST-ID                     PIC 9(05).
000110     05  CUST-NAME                   PIC X(30).
000120     05  CUST-PHONE                  PIC X(15).
000130     05  FILLER                      PIC X(10).
