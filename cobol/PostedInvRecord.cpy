000010******************************************************************
000020* POSTED INVOICE LINE RECORD LAYOUT
000030*    ONE RECORD PER PRICED INVOICE LINE, WRITTEN BY INVOICE-POST
000040*    AND READ BACK BY SALES-REPORT IN THE SAME, ALREADY
000050*    CUSTOMER-SORTED, ORDER.
000060* CHANGE LOG
000070*    03/12/85 RJH  ORIGINAL LAYOUT.
000080*    03/19/85 RJH  ADDED PST-STATUS SO REJECTS PRINT SEPARATELY.
000090*    11/09/98 SMP  Y2K -- PST-DATE EXPANDED TO 4-DIGIT YEAR.
000100******************************************************************
000110 01  POSTED-INVOICE-RECORD.
000120     05  PST-CUST-ID                 PIC 9(05).
000130     05  PST-INV-ID                  PIC 9(07).
000140     05  PST-DATE                    PIC 9(08).
000150     05  PST-DATE-YMD REDEFINES PST-DATE.
000160         10  PST-DATE-CCYY           PIC 9(04).                   SMP9811 
000170         10  PST-DATE-MM             PIC 9(02).
000180         10  PST-DATE-DD             PIC 9(02).
000190     05  PST-PROD-ID                 PIC 9(05).
000200     05  PST-QTY                     PIC 9(05).
000210     05  PST-UNIT-PRICE              PIC 9(05)V99.
000220     05  PST-LINE-AMT                PIC 9(07)V99.
000230     05  PST-TAX-AMT                 PIC 9(07)V99.
000240     05  PST-STATUS                  PIC X(01).                   RJH8503 
000250         88  PST-POSTED                       VALUE "P".
000260         88  PST-REJECTED                     VALUE "R".
000270     05  FILLER                      PIC X(15).
