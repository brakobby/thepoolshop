000010******************************************************************
000020* THIS PROGRAM IS TO SCAN THE UPDATED PRODUCT MASTER AFTER
000030* INVOICE-POST HAS RUN AND WRITE AN EXCEPTION RECORD FOR EVERY
000040* PRODUCT AT OR BELOW ITS REORDER LEVEL.
000050*
000060* USED FILES
000070*    - UPDATED PRODUCT MASTER (IN) : PRODIN
000080*    - LOW STOCK EXCEPTIONS (OUT)  : LOWOUT
000090*
000100* CHANGE LOG
000110*    06/03/86 RJH  ORIGINAL VERSION -- PULLED OUT OF THE OLD
000120*                  REORDER LISTING SO IT CAN RUN STANDALONE.
000130*    03/02/89 RJH  ADDED THE READ/LOW COUNTS TO THE EOJ CONSOLE
000140*                  MESSAGE -- OPERATIONS WANTED THEM WITHOUT
000150*                  PULLING THE PRINTED EXCEPTION LIST.
000160*    09/14/92 DKO  CHANGED TEST TO <= SO AN ITEM SITTING EXACTLY
000170*                  ON THE REORDER LINE GETS FLAGGED.
000180*    11/09/98 SMP  Y2K -- RUN-DATE BANNER NOW CARRIES A FULL
000190*                  4-DIGIT YEAR.
000200*    04/02/03 TLV  REVIEWED FOR STORE #12 CONVERSION.  NO CHANGE.
000210*    02/14/06 DKO  RESTORED SPECIAL-NAMES (DROPPED BY MISTAKE) AND
000220*                  MOVED PRODIN-EOF-SW TO A 77-LEVEL ITEM, SAME AS
000230*                  THE OTHER STANDALONE SWITCHES IN THE SHOP'S
000240*                  NEWER PROGRAMS.  NO CHANGE TO THE SCAN LOGIC.
000250*    03/07/06 SMP  ADDED BACK THE OLD ON-HAND HOLDING-AREA BREAKOUT
000260*                  (WS-HOLD-QTY-PARTS) THAT GOT DROPPED SOMEWHERE
000270*                  ALONG THE WAY -- HOUSE STANDARD IS THREE OR MORE
000280*                  REDEFINES PER PROGRAM.  NO CHANGE TO THE SCAN
000290*                  LOGIC.
000300******************************************************************
000310 IDENTIFICATION              DIVISION.
000320*-----------------------------------------------------------------
000330 PROGRAM-ID.                 LOW-STOCK-SCAN.
000340 AUTHOR.                     R. J. HARMON.
000350 INSTALLATION.               BLUE RIDGE POOL & SPA SUPPLY CO.
000360 DATE-WRITTEN.               JUNE 3, 1986.
000370 DATE-COMPILED.
000380 SECURITY.                   UNCLASSIFIED -- INTERNAL USE ONLY.
000390****************************************************************
000400 ENVIRONMENT                 DIVISION.
000410*-----------------------------------------------------------------
000420 CONFIGURATION               SECTION.
000430 SOURCE-COMPUTER.            WHATEVER-PC.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460*-----------------------------------------------------------------
000470 INPUT-OUTPUT                SECTION.
000480 FILE-CONTROL.
000490     SELECT  PRODIN-FILE
000500             ASSIGN TO PRODIN
000510             ORGANIZATION IS LINE SEQUENTIAL.
000520
000530     SELECT  LOWOUT-FILE
000540             ASSIGN TO LOWOUT
000550             ORGANIZATION IS LINE SEQUENTIAL.
000560
000570******************************************************************
000580 DATA                        DIVISION.
000590*-----------------------------------------------------------------
000600 FILE                        SECTION.
000610 FD  PRODIN-FILE
000620     RECORD CONTAINS 79 CHARACTERS
000630     DATA RECORD IS PRODUCT-RECORD.
000640     COPY "ProductRecord.cpy".
000650
000660 FD  LOWOUT-FILE
000670     RECORD CONTAINS 50 CHARACTERS
000680     DATA RECORD IS LOW-STOCK-RECORD.
000690     COPY "LowStockRecord.cpy".
000700
000710*-----------------------------------------------------------------
000720 WORKING-STORAGE             SECTION.
000730*-----------------------------------------------------------------
000740*    PRODIN-EOF-SW USED TO SIT UNDER SWITCHES-AND-COUNTERS TOO --
000750*    SEE THE 02/14/06 CHANGE LOG ENTRY.  IT IS THE ONLY SWITCH IN
000760*    THIS PROGRAM, SO IT NOW STANDS ALONE AT THE 77-LEVEL.
000770 77  PRODIN-EOF-SW               PIC X(01) VALUE "N".
000780     88  PRODIN-EOF                        VALUE "Y".
000790 01  RECORD-COUNTS.
000800     05  WS-READ-CNT             PIC S9(5) COMP VALUE 0.
000810     05  WS-LOW-CNT              PIC S9(5) COMP VALUE 0.
000820     05  FILLER                  PIC X(01).
000830
000840*    LEFT OVER FROM THE OLD PRINTED EXCEPTION LISTING, WHICH USED
000850*    TO COLUMN-ALIGN THE ON-HAND AND REORDER FIGURES BY BREAKING
000860*    THEM OUT WHOLE/LOW-ORDER.  LISTING IS GONE (REPLACED BY THE
000870*    FLAT LOWOUT FILE) BUT THE HOLDING AREA AND ITS BREAKOUT STAY,
000880*    SAME AS TAX-CALC'S OWN CENTS-BREAKOUT LEFTOVERS.
000890 01  WS-HOLD-QTY-ONHAND          PIC 9(07).
000900 01  WS-HOLD-QTY-PARTS REDEFINES WS-HOLD-QTY-ONHAND.
000910     05  WS-HOLD-QTY-HIGH        PIC 9(05).
000920     05  WS-HOLD-QTY-LOW         PIC 9(02).
000930
000940*    RUN-DATE BANNER FIELDS -- SEE CHANGE LOG 06/03/86.
000950 01  WS-RUN-DATE                 PIC 9(08).
000960 01  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE.
000970     05  WS-RUN-CCYY             PIC 9(04).
000980     05  WS-RUN-MM               PIC 9(02).
000990     05  WS-RUN-DD               PIC 9(02).
001000
001010*    THIS RECORD IS FOR GETTING THE NAME OF THE DAY.
001020 01  DAY-RECORD.
001030     05  FILLER              PIC X(09) VALUE "MONDAY".
001040     05  FILLER              PIC X(09) VALUE "TUESDAY".
001050     05  FILLER              PIC X(09) VALUE "WEDNESDAY".
001060     05  FILLER              PIC X(09) VALUE "THURSDAY".
001070     05  FILLER              PIC X(09) VALUE "FRIDAY".
001080     05  FILLER              PIC X(09) VALUE "SATURDAY".
001090     05  FILLER              PIC X(09) VALUE "SUNDAY".
001100 01  DAY-TABLE               REDEFINES DAY-RECORD.
001110     05  WEEKDAY              PIC X(09) OCCURS 7 TIMES.
001120
001130 01  DAY-IN                  PIC 9(01).
001140
001150******************************************************************
001160 PROCEDURE                   DIVISION.
001170*-----------------------------------------------------------------
001180* MAIN PROCEDURE
001190*-----------------------------------------------------------------
001200 100-SCAN-FOR-LOW-STOCK.
001210     PERFORM 200-INITIATE-LOW-STOCK-SCAN.
001220     PERFORM 200-SCAN-PRODUCT-MASTER UNTIL PRODIN-EOF.
001230     PERFORM 200-TERMINATE-LOW-STOCK-SCAN.
001240
001250     STOP RUN.
001260
001270******************************************************************
001280 200-INITIATE-LOW-STOCK-SCAN.
001290     PERFORM 300-OPEN-ALL-FILES.
001300     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
001310     PERFORM 300-GET-RUN-DATE.
001320     PERFORM 300-READ-PRODIN-FILE.
001330
001340*-----------------------------------------------------------------
001350* TEST ONE PRODUCT AGAINST ITS REORDER LEVEL, READ THE NEXT.
001360*-----------------------------------------------------------------
001370 200-SCAN-PRODUCT-MASTER.
001380     PERFORM 300-TEST-REORDER-LEVEL.
001390     PERFORM 300-READ-PRODIN-FILE.
001400
001410*-----------------------------------------------------------------
001420 200-TERMINATE-LOW-STOCK-SCAN.
001430     PERFORM 300-CLOSE-ALL-FILES.
001440     PERFORM 300-DISPLAY-EOJ-COUNTS.
001450
001460******************************************************************
001470 300-OPEN-ALL-FILES.
001480     OPEN    INPUT   PRODIN-FILE
001490             OUTPUT  LOWOUT-FILE.
001500
001510*-----------------------------------------------------------------
001520 300-INITIALIZE-SWITCHES-AND-COUNTERS.
001530*    PRODIN-EOF-SW IS A 77-LEVEL ITEM NOW, SO IT HAS TO BE NAMED
001540*    HERE BY ITSELF -- INITIALIZE DOES NOT REACH ACROSS SEPARATE
001550*    01/77 GROUPS.
001560     INITIALIZE RECORD-COUNTS
001570                PRODIN-EOF-SW.
001580
001590*-----------------------------------------------------------------
001600 300-GET-RUN-DATE.
001610     ACCEPT  WS-RUN-DATE         FROM DATE YYYYMMDD.
001620     ACCEPT  DAY-IN              FROM DAY-OF-WEEK.
001630     DISPLAY "LOW-STOCK-SCAN RUNNING " WEEKDAY(DAY-IN)
001640             " " WS-RUN-DATE.
001650
001660*-----------------------------------------------------------------
001670 300-READ-PRODIN-FILE.
001680     READ PRODIN-FILE
001690             AT END      MOVE "Y"    TO PRODIN-EOF-SW
001700             NOT AT END  ADD 1       TO WS-READ-CNT.
001710
001720*-----------------------------------------------------------------
001730* EXCEPTION CONDITION -- ON-HAND AT OR BELOW REORDER LEVEL.
001740*-----------------------------------------------------------------
001750 300-TEST-REORDER-LEVEL.
001760     IF  PROD-QTY-ONHAND NOT GREATER THAN PROD-REORDER-LVL        DKO9214 
001770         PERFORM 400-WRITE-LOW-STOCK-LINE
001780     END-IF.
001790
001800*-----------------------------------------------------------------
001810 300-CLOSE-ALL-FILES.
001820     CLOSE   PRODIN-FILE
001830             LOWOUT-FILE.
001840
001850*-----------------------------------------------------------------
001860 300-DISPLAY-EOJ-COUNTS.
001870     DISPLAY "LOW-STOCK-SCAN COMPLETE -- READ: " WS-READ-CNT
001880             " LOW: " WS-LOW-CNT.
001890
001900******************************************************************
001910 400-WRITE-LOW-STOCK-LINE.
001920     MOVE PROD-ID                TO LOW-PROD-ID.
001930     MOVE PROD-NAME              TO LOW-PROD-NAME.
001940     MOVE PROD-QTY-ONHAND        TO LOW-QTY-ONHAND.
001950     MOVE PROD-REORDER-LVL       TO LOW-REORDER.
001960     WRITE LOW-STOCK-RECORD.
001970     ADD 1 TO WS-LOW-CNT.
