000010******************************************************************
000020* THIS PROGRAM IS TO PRICE THE DAY'S INVOICE TRANSACTIONS AND TO
000030* POST THE RESULTING STOCK MOVEMENT AGAINST THE PRODUCT MASTER,
000040* USING A TABLE LOAD AND BINARY SEARCH IN PLACE OF A BALANCE
000050* LINE MATCH -- THE INVOICE FILE IS SEQUENCED BY CUSTOMER AND
000060* INVOICE, NOT BY PRODUCT, SO IT CANNOT BE MATCHED AGAINST THE
000070* PRODUCT-ID-SEQUENCED MASTER ONE FOR ONE.
000080*
000090* USED FILES
000100*    - PRODUCT MASTER (IN)        : PRODIN
000110*    - INVOICE TRANSACTIONS (IN)  : TXNIN
000120*    - UPDATED PRODUCT MASTER(OUT): PRODOUT
000130*    - POSTED INVOICE LINES (OUT) : PSTOUT
000140*    - STOCK MOVEMENT HISTORY(OUT): HSTOUT
000150*
000160* CHANGE LOG
000170*    03/12/85 RJH  ORIGINAL VERSION -- TABLE LOAD REPLACES THE
000180*                  BALANCE LINE MATCH USED ON THE OLD PARTS RUN.
000190*    03/19/85 RJH  SPLIT TAX-CALC OUT AS ITS OWN SUBPROGRAM.
000200*    06/03/86 RJH  STOCK HISTORY RECORD ADDED FOR AUDIT TRAIL.
000210*    01/08/91 RJH  RAISED PROD-TABLE-ENTRY MAX FROM 2000 TO 5000
000220*                  ITEMS -- SPA LINE EXPANSION.
000230*    09/14/92 DKO  CONFIRMED REJECT-ON-NEGATIVE-STOCK LOGIC AFTER
000240*                  OVER-SHIP ON INVOICE 0041207.
000250*    11/09/98 SMP  Y2K -- TXN-DATE, PST-DATE, HST-DATE NOW CARRY A
000260*                  FULL 4-DIGIT YEAR.  NO OTHER LOGIC CHANGED.
000270*    04/02/03 TLV  REVIEWED FOR STORE #12 CONVERSION.  NO CHANGE.
000280*    05/11/05 DKO  ADDED PER-INVOICE, PER-CUSTOMER, AND GRAND
000290*                  LINE/TAX ACCUMULATORS -- AUDIT WANTED THE
000300*                  POSTED FILE TOTALS TO TIE OUT WITHOUT A RERUN.
000310*    02/14/06 DKO  RESTORED SPECIAL-NAMES (DROPPED BY MISTAKE IN
000320*                  THE 05/11/05 CHANGE), MOVED THE TWO STANDALONE
000330*                  SWITCHES TO 77-LEVEL ITEMS, AND COLLAPSED THE
000340*                  STOCK-MOVEMENT/STOCK-HISTORY STEP UNDER ONE
000350*                  PERFORM-THRU TO MATCH HOUSE STANDARDS -- NO
000360*                  CHANGE TO THE POSTING OR PRICING LOGIC ITSELF.
000370*    03/07/06 SMP  ADDED THE WS-PRC-LINE-AMT-PARTS/WS-PRC-TAX-AMT-
000380*                  PARTS CENTS BREAKOUTS TO WS-PRICING-PARMS AND
000390*                  THE PT-PROD-ID-PARTS BLOCK/SEQUENCE BREAKOUT TO
000400*                  PROD-TABLE-ENTRY -- THIS PROGRAM HAD NO
000410*                  REDEFINES AT ALL, SHORT OF THE HOUSE STANDARD
000420*                  OF THREE OR MORE.  NO CHANGE TO THE POSTING OR
000430*                  PRICING LOGIC ITSELF.
000440******************************************************************
000450 IDENTIFICATION              DIVISION.
000460*-----------------------------------------------------------------
000470 PROGRAM-ID.                 INVOICE-POST.
000480 AUTHOR.                     R. J. HARMON.
000490 INSTALLATION.               BLUE RIDGE POOL & SPA SUPPLY CO.
000500 DATE-WRITTEN.               MARCH 12, 1985.
000510 DATE-COMPILED.
000520 SECURITY.                   UNCLASSIFIED -- INTERNAL USE ONLY.
000530****************************************************************
000540 ENVIRONMENT                 DIVISION.
000550*-----------------------------------------------------------------
000560 CONFIGURATION               SECTION.
000570 SOURCE-COMPUTER.            WHATEVER-PC.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600*-----------------------------------------------------------------
000610 INPUT-OUTPUT                SECTION.
000620 FILE-CONTROL.
000630*    THE OLD PRODUCT MASTER, READ ONCE AT STARTUP TO LOAD
000640*    PROD-TABLE-AREA.  NOTHING IS READ FROM IT AFTER THE TABLE
000650*    LOAD FINISHES.
000660     SELECT  PRODIN-FILE
000670             ASSIGN TO PRODIN
000680             ORGANIZATION IS LINE SEQUENTIAL.
000690
000700*    TODAY'S INVOICE TRANSACTIONS, PRESORTED BY CUST-ID THEN
000710*    INV-ID BY THE ORDER ENTRY SYSTEM -- INVOICE-POST DOES NOT
000720*    SORT ANYTHING ITSELF.
000730     SELECT  TXNIN-FILE
000740             ASSIGN TO TXNIN
000750             ORGANIZATION IS LINE SEQUENTIAL.
000760
000770*    THE UPDATED PRODUCT MASTER, WRITTEN AT EOJ ONCE EVERY
000780*    TRANSACTION HAS BEEN POSTED OR REJECTED.  BECOMES
000790*    TOMORROW'S PRODIN.
000800     SELECT  PRODOUT-FILE
000810             ASSIGN TO PRODOUT
000820             ORGANIZATION IS LINE SEQUENTIAL.
000830
000840*    ONE LINE PER TRANSACTION, POSTED OR REJECTED, FEEDING
000850*    THE SALES REPORT.
000860     SELECT  PSTOUT-FILE
000870             ASSIGN TO PSTOUT
000880             ORGANIZATION IS LINE SEQUENTIAL.
000890
000900*    ONE LINE PER STOCK MOVEMENT, FOR THE AUDIT TRAIL BEHIND
000910*    THE ON-HAND BALANCE.
000920     SELECT  HSTOUT-FILE
000930             ASSIGN TO HSTOUT
000940             ORGANIZATION IS LINE SEQUENTIAL.
000950
000960******************************************************************
000970 DATA                        DIVISION.
000980*-----------------------------------------------------------------
000990 FILE                        SECTION.
001000 FD  PRODIN-FILE
001010     RECORD CONTAINS 79 CHARACTERS
001020     DATA RECORD IS PRODIN-RECORD.
001030*    THE INCOMING COPY OF THE PRODUCT MASTER -- READ ONCE AT
001040*    STARTUP TO BUILD PROD-TABLE-AREA, THEN NEVER TOUCHED AGAIN.
001050*    THE -IN SUFFIX KEEPS THIS 01 FROM COLLIDING WITH PRODOUT-
001060*    RECORD'S -OUT FIELDS BELOW, SINCE BOTH CARRY THE SAME LAYOUT.
001070 01  PRODIN-RECORD.
001080     05  PROD-ID-IN              PIC 9(05).
001090     05  PROD-NAME-IN            PIC X(30).
001100     05  PROD-UNIT-PRICE-IN      PIC 9(05)V99.
001110     05  PROD-UNIT-COST-IN       PIC 9(05)V99.
001120     05  PROD-QTY-ONHAND-IN      PIC S9(07).
001130     05  PROD-REORDER-LVL-IN     PIC 9(05).
001140     05  FILLER                  PIC X(18).
001150
001160 FD  TXNIN-FILE
001170     RECORD CONTAINS 40 CHARACTERS
001180     DATA RECORD IS INVOICE-TXN-RECORD.
001190     COPY "InvoiceTxnRecord.cpy".
001200
001210 FD  PRODOUT-FILE
001220     RECORD CONTAINS 79 CHARACTERS
001230     DATA RECORD IS PRODOUT-RECORD.
001240*    THE OUTGOING COPY OF THE PRODUCT MASTER -- WRITTEN ONCE PER
001250*    TABLE ENTRY AT EOJ BY 300-REWRITE-PRODUCT-MASTER, CARRYING
001260*    WHATEVER ON-HAND BALANCE SURVIVED TODAY'S POSTING RUN.
001270 01  PRODOUT-RECORD.
001280     05  PROD-ID-OUT             PIC 9(05).
001290     05  PROD-NAME-OUT           PIC X(30).
001300     05  PROD-UNIT-PRICE-OUT     PIC 9(05)V99.
001310     05  PROD-UNIT-COST-OUT      PIC 9(05)V99.
001320     05  PROD-QTY-ONHAND-OUT     PIC S9(07).
001330     05  PROD-REORDER-LVL-OUT    PIC 9(05).
001340     05  FILLER                  PIC X(18).
001350
001360 FD  PSTOUT-FILE
001370     RECORD CONTAINS 71 CHARACTERS
001380     DATA RECORD IS POSTED-INVOICE-RECORD.
001390     COPY "PostedInvRecord.cpy".
001400
001410 FD  HSTOUT-FILE
001420     RECORD CONTAINS 50 CHARACTERS
001430     DATA RECORD IS STOCK-HISTORY-RECORD.
001440     COPY "StockHistRecord.cpy".
001450
001460*-----------------------------------------------------------------
001470 WORKING-STORAGE             SECTION.
001480*-----------------------------------------------------------------
001490*    FILE-LEVEL EOF FLAGS.  WS-PROD-FOUND-SW AND WS-TXN-OK-SW
001500*    USED TO LIVE HERE TOO UNTIL THE 02/14/06 CLEANUP -- SEE
001510*    THE 77-LEVEL ITEMS BELOW.
001520*-----------------------------------------------------------------
001530 01  SWITCHES-AND-COUNTERS.
001540     05  PRODIN-EOF-SW           PIC X(01) VALUE "N".
001550         88  PRODIN-EOF                    VALUE "Y".
001560     05  TXN-EOF-SW              PIC X(01) VALUE "N".
001570         88  TXN-EOF                       VALUE "Y".
001580     05  FILLER                  PIC X(01).
001590
001600*    THESE TWO ARE STANDALONE, NOT FILE-LEVEL SWITCHES, SO THEY
001610*    ARE CARRIED AT THE 77-LEVEL INSTEAD OF UNDER A GROUP ITEM --
001620*    SAME AS THE REST OF THE SHOP'S ONE-OFF FLAGS.
001630 77  WS-PROD-FOUND-SW            PIC X(01) VALUE "N".
001640     88  WS-PROD-FOUND                     VALUE "Y".
001650 77  WS-TXN-OK-SW                 PIC X(01) VALUE "N".
001660     88  WS-TXN-OK                         VALUE "Y".
001670
001680*    ALL FOUR OF THESE ARE COMP -- THEY ARE PURE COUNTERS, NEVER
001690*    PRINTED OR MOVED TO A DISPLAY FIELD DIRECTLY, SO THERE IS NO
001700*    REASON TO CARRY THEM ZONED.
001710 01  RECORD-COUNTS.
001720     05  WS-PROD-COUNT           PIC S9(4) COMP VALUE 0.
001730     05  WS-TXN-READ-CNT         PIC S9(7) COMP VALUE 0.
001740     05  WS-POSTED-CNT           PIC S9(7) COMP VALUE 0.
001750     05  WS-REJECTED-CNT         PIC S9(7) COMP VALUE 0.
001760     05  FILLER                  PIC X(01).
001770
001780*    THE RESIDENT PRODUCT MASTER.  WS-PROD-COUNT DRIVES THE
001790*    OCCURS DEPENDING ON, SO THE TABLE NEVER HOLDS MORE ROWS THAN
001800*    WERE ACTUALLY LOADED OFF PRODIN -- SEARCH ALL ONLY SEARCHES
001810*    AS FAR AS THE CURRENT OCCURS COUNT.
001820 01  PROD-TABLE-AREA.
001830     05  PROD-TABLE-ENTRY OCCURS 1 TO 5000 TIMES
001840             DEPENDING ON WS-PROD-COUNT
001850             ASCENDING KEY IS PT-PROD-ID
001860             INDEXED BY PT-IDX.
001870*        SEARCH KEY -- MUST STAY ASCENDING OR SEARCH ALL WILL
001880*        QUIETLY MISS ENTRIES.
001890         10  PT-PROD-ID          PIC 9(05).
001900*        BROKEN OUT THE SAME WAY TAX-CALC'S LK-QTY-PARTS IS --
001910*        LEFT OVER FROM THE OLD PRODUCT-NUMBER-RANGE EDIT THAT
001920*        USED TO REJECT ANYTHING OUTSIDE THE ASSIGNED BLOCK OF
001930*        IDS.  EDIT IS GONE BUT THE LAYOUT STAYS.
001940         10  PT-PROD-ID-PARTS REDEFINES PT-PROD-ID.
001950             15  PT-PROD-ID-BLOCK   PIC 9(02).
001960             15  PT-PROD-ID-SEQ     PIC 9(03).
001970*        CARRIED FOR THE PRODOUT REWRITE AND THE SALES REPORT
001980*        PRODUCT NAME COLUMN -- NEVER CHANGED IN PLACE.
001990         10  PT-NAME             PIC X(30).
002000         10  PT-UNIT-PRICE       PIC 9(05)V99.
002010         10  PT-UNIT-COST        PIC 9(05)V99.
002020*        THE LIVE ON-HAND BALANCE -- REDUCED IN PLACE BY
002030*        400-APPLY-STOCK-MOVEMENT, THEN WRITTEN BACK TO PRODOUT
002040*        UNCHANGED FOR EVERY ENTRY NOT TOUCHED TODAY.
002050         10  PT-QTY-ONHAND       PIC S9(07).
002060         10  PT-REORDER-LVL      PIC 9(05).
002070         10  FILLER              PIC X(05).
002080     05  FILLER                  PIC X(01).
002090
002100*    THE LINKAGE AREA SHARED WITH TAX-CALC -- QTY AND UNIT-PRICE
002110*    GO IN, LINE-AMT AND TAX-AMT COME BACK.  SAME GROUP IS PASSED
002120*    ON EVERY CALL, NOT JUST LOADED ONCE, SINCE THE QUANTITY AND
002130*    PRICE CHANGE LINE TO LINE.
002140 01  WS-PRICING-PARMS.
002150*    IN PARAMETERS -- MOVED IN BEFORE THE CALL.
002160     05  WS-PRC-QTY              PIC 9(05).
002170     05  WS-PRC-UNIT-PRICE       PIC 9(05)V99.
002180*    OUT PARAMETERS -- TAX-CALC FILLS THESE TWO IN; INVOICE-POST
002190*    NEVER TOUCHES THEM BEFORE THE CALL.
002200     05  WS-PRC-LINE-AMT         PIC 9(07)V99.
002210*        SAME CENTS-BREAKOUT REDEFINES TAX-CALC CARRIES ON ITS
002220*        OWN COPY OF THIS FIELD -- SEE THE 09/14/92 ENTRY ON
002230*        TAX-CALC'S CHANGE LOG.  ROUTINE THAT PRINTED THE BREAKOUT
002240*        IS GONE BUT THE DATA LAYOUT STAYS, SAME AS OVER THERE.
002250     05  WS-PRC-LINE-AMT-PARTS REDEFINES WS-PRC-LINE-AMT.
002260         10  WS-PRC-LINE-AMT-WHOLE PIC 9(07).
002270         10  WS-PRC-LINE-AMT-CENTS PIC 99.
002280     05  WS-PRC-TAX-AMT          PIC 9(07)V99.
002290     05  WS-PRC-TAX-AMT-PARTS REDEFINES WS-PRC-TAX-AMT.
002300         10  WS-PRC-TAX-AMT-WHOLE PIC 9(07).
002310         10  WS-PRC-TAX-AMT-CENTS PIC 99.
002320     05  FILLER                  PIC X(01).
002330
002340*    THE LAST CUST-ID/INV-ID SEEN ON TXNIN -- COMPARED AGAINST
002350*    THE CURRENT TRANSACTION IN 300-CHECK-FOR-BREAKS TO DECIDE
002360*    WHICH LEVEL OF ACCUMULATOR, IF ANY, NEEDS TO BE ZEROED.
002370 01  WS-BREAK-KEYS.
002380     05  WS-SAVE-CUST-ID         PIC 9(05) VALUE ZEROS.
002390     05  WS-SAVE-INV-ID          PIC 9(07) VALUE ZEROS.
002400     05  FILLER                  PIC X(01).
002410
002420*    PER-INVOICE, PER-CUSTOMER, AND GRAND TOTALS -- POSTED
002430*    LINES ONLY.  SEE CHANGE LOG 05/11/05.
002440 01  ACCUMULATORS.
002450     05  WS-INV-LINE-TOTAL       PIC 9(09)V99 VALUE ZEROS.
002460     05  WS-INV-TAX-TOTAL        PIC 9(09)V99 VALUE ZEROS.
002470     05  WS-CUST-LINE-TOTAL      PIC 9(09)V99 VALUE ZEROS.
002480     05  WS-CUST-TAX-TOTAL       PIC 9(09)V99 VALUE ZEROS.
002490     05  WS-GRD-LINE-TOTAL       PIC 9(09)V99 VALUE ZEROS.
002500     05  WS-GRD-TAX-TOTAL        PIC 9(09)V99 VALUE ZEROS.
002510     05  FILLER                  PIC X(01).
002520
002530******************************************************************
002540 PROCEDURE                   DIVISION.
002550*-----------------------------------------------------------------
002560* MAIN PROCEDURE
002570*-----------------------------------------------------------------
002580* THE RUN HAS THREE PHASES -- OPEN/LOAD, THE TRANSACTION LOOP,
002590* AND THE CLOSE-OUT REWRITE -- EACH ONE A SINGLE 200-LEVEL
002600* PARAGRAPH SO THE MAIN PROCEDURE READS LIKE A RUN SHEET.
002610*-----------------------------------------------------------------
002620 100-POST-INVOICES.
002630     PERFORM 200-INITIATE-INVOICE-POST.
002640     PERFORM 200-PROCESS-TXN UNTIL TXN-EOF.
002650     PERFORM 200-TERMINATE-INVOICE-POST.
002660
002670     STOP RUN.
002680
002690******************************************************************
002700* OPEN FILES, LOAD THE PRODUCT TABLE, READ THE FIRST TRANSACTION.
002710* THE PRODUCT TABLE HAS TO BE FULLY LOADED BEFORE THE FIRST
002720* TRANSACTION IS PRICED -- SEARCH ALL NEEDS THE WHOLE TABLE
002730* PRESENT AND IN ASCENDING PROD-ID ORDER BEFORE IT WILL WORK.
002740*-----------------------------------------------------------------
002750 200-INITIATE-INVOICE-POST.
002760     PERFORM 300-OPEN-ALL-FILES.
002770     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
002780     PERFORM 300-LOAD-PRODUCT-TABLE.
002790     PERFORM 300-READ-TXN-FILE.
002800
002810*-----------------------------------------------------------------
002820* VALIDATE, PRICE OR REJECT, POST THE STOCK MOVEMENT, AND WRITE
002830* THE POSTED LINE FOR ONE TRANSACTION.
002840*    - 300-CHECK-FOR-BREAKS RUNS FIRST, BEFORE VALIDATION, SO A
002850*      REJECTED LINE STILL PARTICIPATES IN THE BREAK LOGIC --
002860*      REJECTS STILL BELONG TO SOME INVOICE AND CUSTOMER EVEN
002870*      THOUGH THEY DO NOT ADD TO THE ACCUMULATORS.
002880*    - ON A GOOD TRANSACTION, 400-APPLY-STOCK-MOVEMENT AND
002890*      400-WRITE-STOCK-HISTORY ARE ONE STEP IN THE SHOP'S EYES --
002900*      A STOCK MOVE IS NEVER MADE WITHOUT ITS AUDIT RECORD -- SO
002910*      THEY ARE PERFORMED AS ONE THRU RANGE RATHER THAN AS TWO
002920*      SEPARATE PERFORM STATEMENTS.
002930*-----------------------------------------------------------------
002940 200-PROCESS-TXN.
002950     PERFORM 300-CHECK-FOR-BREAKS.
002960     PERFORM 300-VALIDATE-TXN.
002970     IF  WS-TXN-OK
002980         PERFORM 400-PRICE-TXN-LINE
002990         PERFORM 400-APPLY-STOCK-MOVEMENT THRU 400-WRITE-STOCK-HISTORY
003000     ELSE
003010         PERFORM 400-REJECT-TXN-LINE
003020     END-IF.
003030     PERFORM 400-WRITE-POSTED-LINE.
003040     PERFORM 300-READ-TXN-FILE.
003050
003060*-----------------------------------------------------------------
003070* REWRITE THE FULL PRODUCT MASTER, CLOSE FILES, DISPLAY COUNTS.
003080* THE MASTER IS NOT REWRITTEN UNTIL EVERY TRANSACTION HAS BEEN
003090* POSTED, SO A RUN THAT ABENDS PARTWAY THROUGH LEAVES THE OLD
003100* MASTER UNTOUCHED AND CAN SIMPLY BE RESTARTED FROM SCRATCH.
003110*-----------------------------------------------------------------
003120 200-TERMINATE-INVOICE-POST.
003130     PERFORM 300-REWRITE-PRODUCT-MASTER.
003140     PERFORM 300-CLOSE-ALL-FILES.
003150     PERFORM 300-DISPLAY-EOJ-COUNTS.
003160
003170******************************************************************
003180* OPEN THE PRODUCT MASTER BOTH WAYS -- READ THE OLD COPY IN, WRITE
003190* THE UPDATED COPY OUT -- PLUS THE THREE OUTPUT FILES BUILT BY
003200* THIS RUN.  TXNIN IS THE ONLY OTHER INPUT FILE.
003210*-----------------------------------------------------------------
003220 300-OPEN-ALL-FILES.
003230     OPEN    INPUT   PRODIN-FILE
003240             INPUT   TXNIN-FILE
003250             OUTPUT  PRODOUT-FILE
003260             OUTPUT  PSTOUT-FILE
003270             OUTPUT  HSTOUT-FILE.
003280
003290*-----------------------------------------------------------------
003300* THE TWO 77-LEVEL SWITCHES DO NOT BELONG TO SWITCHES-AND-COUNTERS
003310* SO THEY HAVE TO BE NAMED ON THE INITIALIZE STATEMENT BY
003320* THEMSELVES -- INITIALIZE DOES NOT WALK ACROSS LEVEL 01/77 GROUPS.
003330*-----------------------------------------------------------------
003340 300-INITIALIZE-SWITCHES-AND-COUNTERS.
003350     INITIALIZE SWITCHES-AND-COUNTERS
003360                RECORD-COUNTS
003370                WS-BREAK-KEYS
003380                ACCUMULATORS
003390                WS-PROD-FOUND-SW
003400                WS-TXN-OK-SW.
003410
003420*-----------------------------------------------------------------
003430* TXNIN IS PRESORTED BY CUST-ID THEN INV-ID.  WHEN EITHER KEY
003440* CHANGES, CLOSE OUT THAT LEVEL'S RUNNING TOTAL BEFORE THE NEXT
003450* LINE ADDS TO IT -- GRAND TOTAL NEVER RESETS.
003460*-----------------------------------------------------------------
003470 300-CHECK-FOR-BREAKS.
003480     IF  TXN-CUST-ID OF INVOICE-TXN-RECORD NOT EQUAL
003490             WS-SAVE-CUST-ID
003500         MOVE ZEROS              TO WS-CUST-LINE-TOTAL
003510                                     WS-CUST-TAX-TOTAL
003520         MOVE TXN-CUST-ID        TO WS-SAVE-CUST-ID
003530     END-IF.
003540     IF  TXN-INV-ID OF INVOICE-TXN-RECORD NOT EQUAL
003550             WS-SAVE-INV-ID
003560         MOVE ZEROS              TO WS-INV-LINE-TOTAL
003570                                     WS-INV-TAX-TOTAL
003580         MOVE TXN-INV-ID         TO WS-SAVE-INV-ID
003590     END-IF.
003600
003610*-----------------------------------------------------------------
003620* READ THE PRODUCT MASTER INTO PROD-TABLE-ENTRY, ASCENDING BY
003630* PROD-ID, READY FOR SEARCH ALL.
003640*-----------------------------------------------------------------
003650 300-LOAD-PRODUCT-TABLE.
003660     PERFORM 400-READ-PRODIN-FILE.
003670     PERFORM 400-BUILD-PRODUCT-ENTRY UNTIL PRODIN-EOF.
003680
003690*-----------------------------------------------------------------
003700* ONE READ OF TXNIN PER CALL -- THE READ COUNT IS BUMPED HERE SO
003710* IT REFLECTS LINES ACTUALLY PULLED OFF THE FILE, NOT LINES
003720* SUCCESSFULLY POSTED.
003730*-----------------------------------------------------------------
003740 300-READ-TXN-FILE.
003750     READ TXNIN-FILE
003760             AT END      MOVE "Y"    TO TXN-EOF-SW
003770             NOT AT END  ADD 1       TO WS-TXN-READ-CNT.
003780
003790*-----------------------------------------------------------------
003800* RULE 1 -- QTY MUST BE AT LEAST 1.
003810* RULE 2 -- PRODUCT MUST EXIST ON THE TABLE.
003820* RULE 3 -- RUNNING ON-HAND MUST COVER THE QUANTITY SOLD.
003830* FIRST FAILURE REJECTS THE LINE -- WE DO NOT BOTHER TESTING THE
003840* REMAINING RULES ONCE ONE HAS ALREADY FAILED, SO EACH TEST GOES
003850* TO THE EXIT PARAGRAPH BY WAY OF GO TO THE MOMENT IT IS CLEAR
003860* THE LINE CANNOT BE POSTED.  WS-TXN-OK-SW STAYS "N" UNTIL ALL
003870* THREE RULES HAVE BEEN SATISFIED.
003880*-----------------------------------------------------------------
003890 300-VALIDATE-TXN.
003900     MOVE "N" TO WS-TXN-OK-SW.
003910     IF  TXN-QTY OF INVOICE-TXN-RECORD IS NOT GREATER THAN ZERO
003920         GO TO 300-VALIDATE-TXN-EXIT
003930     END-IF.
003940     PERFORM 400-FIND-PRODUCT.
003950     IF  NOT WS-PROD-FOUND
003960         GO TO 300-VALIDATE-TXN-EXIT
003970     END-IF.
003980     IF  PT-QTY-ONHAND(PT-IDX) NOT LESS THAN TXN-QTY
003990         MOVE "Y" TO WS-TXN-OK-SW
004000     END-IF.
004010 300-VALIDATE-TXN-EXIT.
004020     EXIT.
004030
004040*-----------------------------------------------------------------
004050* VARYING PT-IDX FROM 1 TO WS-PROD-COUNT, REWRITE EVERY TABLE
004060* ENTRY BACK TO THE PRODUCT MASTER -- EVERY ENTRY, NOT JUST THE
004070* ONES TOUCHED BY TODAY'S TRANSACTIONS, SINCE PRODOUT HAS TO
004080* STAND AS A COMPLETE MASTER FOR TOMORROW'S RUN.
004090*-----------------------------------------------------------------
004100 300-REWRITE-PRODUCT-MASTER.
004110     PERFORM 400-WRITE-PRODUCT-ENTRY
004120             VARYING PT-IDX FROM 1 BY 1
004130             UNTIL PT-IDX > WS-PROD-COUNT.
004140
004150*-----------------------------------------------------------------
004160* CLOSE EVERY FILE OPENED IN 300-OPEN-ALL-FILES, INPUT AND OUTPUT
004170* ALIKE, IN ONE STATEMENT.
004180*-----------------------------------------------------------------
004190 300-CLOSE-ALL-FILES.
004200     CLOSE   PRODIN-FILE
004210             TXNIN-FILE
004220             PRODOUT-FILE
004230             PSTOUT-FILE
004240             HSTOUT-FILE.
004250
004260*-----------------------------------------------------------------
004270* CONSOLE MESSAGE FOR THE OPERATOR -- READ/POSTED/REJECTED COUNTS
004280* ON ONE LINE, GRAND TOTALS ON THE SECOND, SO THE NIGHT OPERATOR
004290* CAN CONFIRM THE RUN WITHOUT PULLING THE SALES REPORT.
004300*-----------------------------------------------------------------
004310 300-DISPLAY-EOJ-COUNTS.
004320     DISPLAY "INVOICE-POST COMPLETE -- READ: " WS-TXN-READ-CNT
004330             " POSTED: " WS-POSTED-CNT
004340             " REJECTED: " WS-REJECTED-CNT.
004350     DISPLAY "INVOICE-POST GRAND LINE TOTAL: " WS-GRD-LINE-TOTAL
004360             " GRAND TAX TOTAL: " WS-GRD-TAX-TOTAL.
004370
004380******************************************************************
004390* ONE READ OF PRODIN.  NO READ COUNT KEPT HERE -- THE PRODUCT
004400* COUNT IS KEPT INSTEAD, ONE TIME ONLY, IN 400-BUILD-PRODUCT-ENTRY.
004410*-----------------------------------------------------------------
004420 400-READ-PRODIN-FILE.
004430     READ PRODIN-FILE
004440             AT END      MOVE "Y"    TO PRODIN-EOF-SW.
004450
004460*-----------------------------------------------------------------
004470* ADD ONE PRODUCT MASTER RECORD TO THE TABLE AT THE NEXT OPEN
004480* SUBSCRIPT, THEN READ THE NEXT MASTER RECORD -- THIS PARAGRAPH
004490* IS PERFORMED UNTIL PRODIN-EOF SO THE WHOLE MASTER ENDS UP
004500* RESIDENT BEFORE THE FIRST TRANSACTION IS PRICED.
004510*-----------------------------------------------------------------
004520 400-BUILD-PRODUCT-ENTRY.
004530     ADD 1 TO WS-PROD-COUNT.
004540     MOVE PROD-ID-IN          TO PT-PROD-ID(WS-PROD-COUNT).
004550     MOVE PROD-NAME-IN        TO PT-NAME(WS-PROD-COUNT).
004560     MOVE PROD-UNIT-PRICE-IN  TO PT-UNIT-PRICE(WS-PROD-COUNT).
004570     MOVE PROD-UNIT-COST-IN   TO PT-UNIT-COST(WS-PROD-COUNT).
004580     MOVE PROD-QTY-ONHAND-IN  TO PT-QTY-ONHAND(WS-PROD-COUNT).
004590     MOVE PROD-REORDER-LVL-IN TO PT-REORDER-LVL(WS-PROD-COUNT).
004600     PERFORM 400-READ-PRODIN-FILE.
004610
004620*-----------------------------------------------------------------
004630* BINARY SEARCH THE PRODUCT TABLE FOR THE TRANSACTION'S PRODUCT.
004640* SEARCH ALL RELIES ON PT-PROD-ID BEING IN ASCENDING ORDER, WHICH
004650* HOLDS AS LONG AS THE PRODUCT MASTER ITSELF IS KEPT IN PROD-ID
004660* ORDER -- IT ALWAYS HAS BEEN, SINCE THE OLD PARTS RUN.
004670*-----------------------------------------------------------------
004680 400-FIND-PRODUCT.
004690     MOVE "N" TO WS-PROD-FOUND-SW.
004700     SEARCH ALL PROD-TABLE-ENTRY
004710             AT END
004720                 MOVE "N" TO WS-PROD-FOUND-SW
004730             WHEN PT-PROD-ID(PT-IDX) = TXN-PROD-ID
004740                 MOVE "Y" TO WS-PROD-FOUND-SW.
004750
004760*-----------------------------------------------------------------
004770* CALL TAX-CALC FOR THE LINE AMOUNT AND VAT, THEN BUILD THE
004780* POSTED LINE AS STATUS 'P'.  UNIT-PRICE IS TAKEN FROM THE
004790* TABLE, NOT FROM THE TRANSACTION -- THE TRANSACTION RECORD DOES
004800* NOT CARRY A PRICE OF ITS OWN, THE MASTER IS THE PRICE OF RECORD.
004810*-----------------------------------------------------------------
004820 400-PRICE-TXN-LINE.
004830*    CARRY THE TRANSACTION'S KEY FIELDS ONTO THE POSTED LINE
004840*    FIRST -- THESE FIVE MOVES ARE THE SAME ON A GOOD LINE OR A
004850*    REJECT, WHICH IS WHY 400-REJECT-TXN-LINE BELOW REPEATS
004860*    THEM RATHER THAN SHARING THIS PARAGRAPH.
004870     MOVE TXN-CUST-ID         TO PST-CUST-ID.
004880     MOVE TXN-INV-ID          TO PST-INV-ID.
004890     MOVE TXN-DATE            TO PST-DATE.
004900     MOVE TXN-PROD-ID         TO PST-PROD-ID.
004910     MOVE TXN-QTY             TO PST-QTY.
004920     MOVE PT-UNIT-PRICE(PT-IDX) TO PST-UNIT-PRICE.
004930*    LOAD THE CALL PARAMETERS AND GET THE LINE AMOUNT AND TAX
004940*    BACK.
004950     MOVE TXN-QTY             TO WS-PRC-QTY.
004960     MOVE PT-UNIT-PRICE(PT-IDX) TO WS-PRC-UNIT-PRICE.
004970     CALL "TAX-CALC" USING WS-PRICING-PARMS.
004980     MOVE WS-PRC-LINE-AMT     TO PST-LINE-AMT.
004990     MOVE WS-PRC-TAX-AMT      TO PST-TAX-AMT.
005000     SET PST-POSTED TO TRUE.
005010
005020*-----------------------------------------------------------------
005030* SUBTRACT THE SOLD QUANTITY FROM ON-HAND AND AUDIT THE MOVE.
005040* THIS PARAGRAPH FALLS THROUGH INTO 400-WRITE-STOCK-HISTORY --
005050* THE TWO ARE PERFORMED AS ONE THRU RANGE FROM 200-PROCESS-TXN,
005060* SO THERE IS NO PERFORM STATEMENT HERE.  THE ON-HAND SUBTRACTION
005070* AND ITS AUDIT RECORD MUST NEVER BE SPLIT ACROSS TWO SEPARATE
005080* CALLS.
005090*-----------------------------------------------------------------
005100 400-APPLY-STOCK-MOVEMENT.
005110     SUBTRACT TXN-QTY FROM PT-QTY-ONHAND(PT-IDX).
005120
005130*-----------------------------------------------------------------
005140* ONE HISTORY RECORD PER STOCK MOVE -- TYPE "SALE", THE QUANTITY
005150* TAKEN OFF (NEGATIVE), THE ON-HAND BALANCE AFTER THE MOVE, AND
005160* THE INVOICE IT CAME FROM FOR TRACING BACK TO THE SALE.  THIS IS
005170* THE LAST STATEMENT IN THE THRU RANGE STARTED ABOVE.
005180*-----------------------------------------------------------------
005190 400-WRITE-STOCK-HISTORY.
005200     MOVE PT-PROD-ID(PT-IDX)  TO HST-PROD-ID.
005210     MOVE TXN-DATE            TO HST-DATE.
005220     SET HST-TYPE-SALE TO TRUE.
005230     COMPUTE HST-QTY-DELTA = ZERO - TXN-QTY.
005240     MOVE PT-QTY-ONHAND(PT-IDX) TO HST-QTY-AFTER.
005250     MOVE TXN-INV-ID          TO HST-REF.
005260     WRITE STOCK-HISTORY-RECORD.
005270
005280*-----------------------------------------------------------------
005290* BUILD THE REJECTED POSTED LINE, ZERO AMOUNTS, STATUS 'R'.  A
005300* REJECTED LINE STILL GETS WRITTEN TO PSTOUT -- IT JUST CARRIES
005310* NO DOLLARS -- SO THE SALES REPORT CAN SHOW EVERY LINE A
005320* CUSTOMER WAS BILLED OR SHOULD HAVE BEEN BILLED FOR, NOT JUST
005330* THE ONES THAT WENT THROUGH.
005340*-----------------------------------------------------------------
005350 400-REJECT-TXN-LINE.
005360*    SAME KEY-FIELD CARRY AS 400-PRICE-TXN-LINE, BUT NO CALL TO
005370*    TAX-CALC -- A REJECTED LINE NEVER EARNS A PRICE.
005380     MOVE TXN-CUST-ID         TO PST-CUST-ID.
005390     MOVE TXN-INV-ID          TO PST-INV-ID.
005400     MOVE TXN-DATE            TO PST-DATE.
005410     MOVE TXN-PROD-ID         TO PST-PROD-ID.
005420     MOVE TXN-QTY             TO PST-QTY.
005430*    ZERO OUT ALL THREE DOLLAR FIELDS IN ONE MOVE -- A REJECT
005440*    CARRIES NO PRICE, NO LINE AMOUNT, AND NO TAX.
005450     MOVE ZEROS               TO PST-UNIT-PRICE
005460                                  PST-LINE-AMT
005470                                  PST-TAX-AMT.
005480     SET PST-REJECTED TO TRUE.                                    RJH8503
005490
005500*-----------------------------------------------------------------
005510* WRITE THE LINE REGARDLESS OF STATUS, THEN ONLY ADD TO THE
005520* ACCUMULATORS AND THE POSTED COUNT WHEN THE LINE WAS ACTUALLY
005530* POSTED -- A REJECTED LINE BUMPS THE REJECT COUNT INSTEAD AND
005540* NEVER TOUCHES WS-INV-LINE-TOTAL, WS-CUST-LINE-TOTAL, OR
005550* WS-GRD-LINE-TOTAL.
005560*-----------------------------------------------------------------
005570 400-WRITE-POSTED-LINE.
005580     WRITE POSTED-INVOICE-RECORD.
005590     IF  PST-POSTED
005600         ADD 1 TO WS-POSTED-CNT
005610         ADD PST-LINE-AMT        TO WS-INV-LINE-TOTAL
005620                                     WS-CUST-LINE-TOTAL
005630                                     WS-GRD-LINE-TOTAL
005640         ADD PST-TAX-AMT         TO WS-INV-TAX-TOTAL
005650                                     WS-CUST-TAX-TOTAL
005660                                     WS-GRD-TAX-TOTAL
005670     ELSE
005680         ADD 1 TO WS-REJECTED-CNT
005690     END-IF.
005700
005710*-----------------------------------------------------------------
005720* MOVE ONE TABLE ENTRY BACK OUT TO THE MASTER LAYOUT AND WRITE
005730* IT -- CALLED ONCE PER ENTRY BY THE VARYING PERFORM IN
005740* 300-REWRITE-PRODUCT-MASTER, SO BY THE TIME THIS RUN ENDS EVERY
005750* SUBSCRIPT FROM 1 TO WS-PROD-COUNT HAS BEEN WRITTEN EXACTLY ONCE.
005760*-----------------------------------------------------------------
005770 400-WRITE-PRODUCT-ENTRY.
005780*    EVERY FIELD OF THE TABLE ENTRY GOES BACK OUT -- EVEN THE
005790*    ONES THAT NEVER CHANGED DURING THIS RUN, SINCE PRODOUT HAS
005800*    TO CARRY THE COMPLETE MASTER, NOT JUST TODAY'S TOUCHED ROWS.
005810     MOVE PT-PROD-ID(PT-IDX)     TO PROD-ID-OUT.
005820     MOVE PT-NAME(PT-IDX)        TO PROD-NAME-OUT.
005830     MOVE PT-UNIT-PRICE(PT-IDX)  TO PROD-UNIT-PRICE-OUT.
005840     MOVE PT-UNIT-COST(PT-IDX)   TO PROD-UNIT-COST-OUT.
005850     MOVE PT-QTY-ONHAND(PT-IDX)  TO PROD-QTY-ONHAND-OUT.
005860     MOVE PT-REORDER-LVL(PT-IDX) TO PROD-REORDER-LVL-OUT.
005870     WRITE PRODOUT-RECORD.
